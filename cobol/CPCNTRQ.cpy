000100*////////////////// (CNTRQ) //////////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSACCION  COUNT-REQUEST (ENTRADA DE PGMCONT) *
000400*     UN PEDIDO DE CONTEO ON-DEMAND POR AGENDA, POR REGISTRO *
000500*     LARGO REGISTRO = 036 BYTES                              *
000600************************************************************
000700*     MANT. 11/2021 M.QUISPE  - ALTA COPY INICIAL (TCK-3399) *
000800************************************************************
000900 01  CNTRQ-RECORD.
001000*     POSICION RELATIVA (01:36) - UUID DE LA AGENDA A CONTAR
001100     03  CNTRQ-AGENDA-ID        PIC X(36)  VALUE SPACES.
