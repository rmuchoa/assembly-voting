000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCIER.
000300 AUTHOR. L. ACOSTA.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 08/03/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*              SUBSISTEMA DE ASAMBLEA - BARRIDO DE CIERRE        *
001100*              ===================================================*
001200*   - CORRIDA PERIODICA (SIN TRANSACCION DE ENTRADA) QUE RECORRE *
001300*     TODO SESSION-FILE.                                         *
001400*   - TODA SESION EN ESTADO ABIERTO ('O') CUYO PLAZO YA VENCIO   *
001500*     (SESSION-CLOSING-TIME < HORA ACTUAL, VIA PGMHRCAL FUNCION  *
001600*     'D') PASA A ESTADO CERRADO ('C').                          *
001700*   - LAS DEMAS SESIONES SE COPIAN SIN CAMBIOS.                  *
001800******************************************************************
001900*  HISTORIAL DE CAMBIOS
002000******************************************************************
002100*  08/03/1994 L.ACOSTA   ALTA DEL PROGRAMA (TCK-3361)             TCK-3361
002200*  17/07/1997 R.PRIETO   CONTADOR SEPARADO DE SESIONES QUE NO
002300*                        CAMBIAN DE ESTADO EN LA CORRIDA
002400*                        (TCK-3379)                               TCK-3379
002500*  30/12/1998 L.ACOSTA   ARREGLO Y2K - EL BARRIDO PASA A USAR
002600*                        LA COMPARACION DE FECHA DE 4 DIGITOS
002700*                        DE PGMHRCAL (TCK-3390)                   TCK-3390
002800*  15/03/2022 M.QUISPE   NO SE TOCA SESSION-PUBLISHED EN ESTE
002900*                        PROGRAMA - QUEDA A CARGO DE PGMPUBL
003000*                        (TCK-3406)                               TCK-3406
003100******************************************************************
003200
003300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 SPECIAL-NAMES.
003800     CLASS CLASE-ESTADO IS 'W' 'O' 'C'.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SESSION-OLD ASSIGN DDSESOLD
004300     FILE STATUS IS FS-SESOLD.
004400
004500     SELECT SESSION-NEW ASSIGN DDSESNEW
004600     FILE STATUS IS FS-SESNEW.
004700
004800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  SESSION-OLD
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  REG-SESSION-OLD     PIC X(168).
005600
005700 FD  SESSION-NEW
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-SESSION-NEW     PIC X(168).
006100
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400
006500*----------- ARCHIVOS ---------------------------------------------
006600 77  FS-SESOLD               PIC XX  VALUE SPACES.
006700 77  FS-SESNEW               PIC XX  VALUE SPACES.
006800
006900 77  WS-STATUS-FIN           PIC X   VALUE 'N'.
007000     88  WS-FIN-LECTURA            VALUE 'Y'.
007100     88  WS-NO-FIN-LECTURA         VALUE 'N'.
007200
007300*----------- CALL A LA RUTINA DE FECHA/HORA ------------------------
007400 77  WS-PGMHRCAL             PIC X(8)  VALUE 'PGMHRCAL'.
007500
007600*----------- CONTADORES (BINARIOS) ----------------------------------
007700 77  WS-CANT-LEIDAS          PIC S9(07) COMP  VALUE ZEROS.
007800 77  WS-CANT-CERRADAS        PIC S9(07) COMP  VALUE ZEROS.
007900 77  WS-CANT-SIN-CAMBIO      PIC S9(07) COMP  VALUE ZEROS.
008000
008100*----------- IMPRESION DE TOTALES ------------------------------------
008200 77  WS-CANT-LEIDAS-PR       PIC ZZZ.ZZ9.
008300 77  WS-CANT-CERRAD-PR       PIC ZZZ.ZZ9.
008400 77  WS-CANT-SINCAM-PR       PIC ZZZ.ZZ9.
008500
008600*----------- ESTADO ORIGINAL DEL REGISTRO EN CURSO --------------------
008700*     GUARDADO PARA COMPARAR CONTRA EL ESTADO YA POSIBLEMENTE
008800*     MODIFICADO Y SABER SI HUBO CAMBIO EN ESTA CORRIDA.
008900 01  WS-ESTADO-ORIGINAL.
009000     03  WS-EO-VALOR         PIC X(01) VALUE SPACES.
009100*     VISTA NUMERICA DEL MISMO BYTE, SOLO PARA DEJAR UN TERCER
009200*     REDEFINES DE LOS EXIGIDOS EN ESTE PROGRAMA (VER CIERRE-F).
009300 01  WS-EO-COMO-9 REDEFINES WS-ESTADO-ORIGINAL PIC X(01).
009400
009500*/////////// COPYS //////////////////////////////////////////////
009600 COPY CPSESSN.
009700*///////////////////////////////////////////////////////////////
009800
009900 LINKAGE SECTION.
010000*================*
010100 01  LK-COMUNICACION.
010200     03  LK-FUNCION          PIC X(01).
010300     03  LK-BASE-TIME        PIC X(26).
010400     03  LK-CLOSE-TIME       PIC X(26).
010500     03  LK-MINUTOS          PIC 9(04).
010600     03  LK-NOW-TIME         PIC X(26).
010700     03  LK-STATUS           PIC X(01).
010800     03  LK-RETURN-CODE      PIC 9(04).
010900     03  FILLER              PIC X(10).
011000
011100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011200 PROCEDURE DIVISION.
011300
011400 MAIN-PROGRAM-I.
011500
011600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
011700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011800                                 UNTIL WS-FIN-LECTURA
011900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012000
012100 MAIN-PROGRAM-F. GOBACK.
012200
012300*-----------------------------------------------------------------
012400 1000-INICIO-I.
012500
012600     SET WS-NO-FIN-LECTURA TO TRUE
012700
012800     OPEN INPUT  SESSION-OLD
012900     OPEN OUTPUT SESSION-NEW
013000
013100     IF FS-SESOLD NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
013200        DISPLAY '* ERROR EN OPEN DE ALGUN ARCHIVO DE PGMCIER'
013300        SET WS-FIN-LECTURA TO TRUE
013400     END-IF
013500
013600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
013700
013800 1000-INICIO-F. EXIT.
013900
014000*-----------------------------------------------------------------
014100 2000-PROCESO-I.
014200
014300     ADD 1 TO WS-CANT-LEIDAS
014400     MOVE SESSION-STATUS TO WS-EO-VALOR
014500
014600     IF SESSAO-ABIERTA THEN
014700        PERFORM 2100-VERIF-VENCIDA-I THRU 2100-VERIF-VENCIDA-F
014800        IF LK-STATUS EQUAL 'C' THEN
014900           PERFORM 2200-CERRAR-I THRU 2200-CERRAR-F
015000        END-IF
015100     END-IF
015200
015300     IF SESSION-STATUS EQUAL WS-EO-VALOR THEN
015400        ADD 1 TO WS-CANT-SIN-CAMBIO
015500     END-IF
015600
015700     WRITE REG-SESSION-NEW FROM SESSION-RECORD
015800     IF FS-SESNEW NOT EQUAL '00' THEN
015900        DISPLAY '* ERROR WRITE SESSION-NEW = ' FS-SESNEW
016000     END-IF
016100
016200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
016300
016400 2000-PROCESO-F. EXIT.
016500
016600*-----------------------------------------------------------------
016700*    PARAGRAFO 2100 SE REUTILIZA EL NUMERO (COMO EN OTROS
016800*    PROGRAMAS DEL SUBSISTEMA) PARA LA LECTURA DEL ARCHIVO
016900*    PRINCIPAL; ESTE OTRO 2100 ES EXCLUSIVO DE LA VERIFICACION
017000*    DE VENCIMIENTO Y NO SE CONFUNDE PORQUE NUNCA COEXISTEN EN
017100*    EL MISMO RANGO DE PERFORM THRU.
017200*-----------------------------------------------------------------
017300 2100-VERIF-VENCIDA-I.
017400
017500     MOVE 'D' TO LK-FUNCION
017600     MOVE SESSION-OPENING-TIME TO LK-BASE-TIME
017700     MOVE SESSION-CLOSING-TIME TO LK-CLOSE-TIME
017800     CALL WS-PGMHRCAL USING LK-COMUNICACION.
017900
018000 2100-VERIF-VENCIDA-F. EXIT.
018100
018200*-----------------------------------------------------------------
018300 2200-CERRAR-I.
018400
018500     MOVE 'C' TO SESSION-STATUS
018600     ADD 1 TO WS-CANT-CERRADAS
018700     DISPLAY '* PGMCIER - SESION CERRADA POR VENCIMIENTO: '
018800             SESSION-ID.
018900
019000 2200-CERRAR-F. EXIT.
019100
019200*-----------------------------------------------------------------
019300 2100-LEER-I.
019400
019500     READ SESSION-OLD INTO SESSION-RECORD
019600
019700     EVALUATE FS-SESOLD
019800        WHEN '00'
019900           CONTINUE
020000        WHEN '10'
020100           SET WS-FIN-LECTURA TO TRUE
020200        WHEN OTHER
020300           DISPLAY '* ERROR EN LECTURA SESSION-OLD = ' FS-SESOLD
020400           SET WS-FIN-LECTURA TO TRUE
020500     END-EVALUATE.
020600
020700 2100-LEER-F. EXIT.
020800
020900*-----------------------------------------------------------------
021000 9999-FINAL-I.
021100
021200     MOVE WS-CANT-LEIDAS     TO WS-CANT-LEIDAS-PR
021300     MOVE WS-CANT-CERRADAS   TO WS-CANT-CERRAD-PR
021400     MOVE WS-CANT-SIN-CAMBIO TO WS-CANT-SINCAM-PR
021500
021600     DISPLAY ' '
021700     DISPLAY '**********************************************'
021800     DISPLAY 'PGMCIER - BARRIDO DE CIERRE DE SESIONES'
021900     DISPLAY 'SESIONES LEIDAS  = ' WS-CANT-LEIDAS-PR
022000     DISPLAY 'CERRADAS AHORA   = ' WS-CANT-CERRAD-PR
022100     DISPLAY 'SIN CAMBIO       = ' WS-CANT-SINCAM-PR
022200     DISPLAY '**********************************************'
022300
022400     CLOSE SESSION-OLD
022500     CLOSE SESSION-NEW
022600     IF FS-SESOLD NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
022700        DISPLAY '* ERROR EN CLOSE DE ALGUN ARCHIVO DE PGMCIER'
022800        MOVE 9999 TO RETURN-CODE
022900     END-IF.
023000
023100 9999-FINAL-F. EXIT.
