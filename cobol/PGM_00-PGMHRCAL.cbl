000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMHRCAL.
000300 AUTHOR. R. PRIETO.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 05/12/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*  PGMHRCAL - RUTINA DE FECHA/HORA PARA EL SUBSISTEMA DE VOTOS   *
001100*  =============================================================*
001200*  ES LLAMADA POR TODOS LOS PROGRAMAS DEL SUBSISTEMA DE ASAMBLEA *
001300*  (PGMSESA, PGMVOTA, PGMCIER, PGMPUBL, PGMCONT) PARA EVITAR QUE *
001400*  CADA UNO REPITA LA MISMA ARITMETICA DE FECHAS.                *
001500*                                                                *
001600*  FUNCIONES (LK-FUNCION):                                      *
001700*   'N' = DEVOLVER LA FECHA/HORA ACTUAL EN LK-NOW-TIME           *
001800*   'A' = SUMAR LK-MINUTOS A LK-BASE-TIME, DEVOLVER LK-CLOSE-TIME*
001900*   'D' = DERIVAR EL ESTADO POR TIEMPO (W/O/C) COMPARANDO        *
002000*         LK-BASE-TIME Y LK-CLOSE-TIME CONTRA LA HORA ACTUAL     *
002100******************************************************************
002200*  HISTORIAL DE CAMBIOS
002300******************************************************************
002400*  12/05/1989 R.PRIETO   ALTA DEL PROGRAMA (TCK-3301)             TCK-3301
002500*  03/07/1990 R.PRIETO   FUNCION 'A' - SUMA DE MINUTOS CON
002600*                        CRUCE DE DIA CALENDARIO (TCK-3319)       TCK-3319
002700*  22/11/1991 M.QUISPE   FUNCION 'D' - DERIVACION DE ESTADO
002800*                        POR RANGO DE FECHAS (TCK-3344)           TCK-3344
002900*  14/02/1994 M.QUISPE   VALIDACION DE LK-FUNCION DESCONOCIDA
003000*                        DEVUELVE RETURN-CODE 05 (TCK-3360)       TCK-3360
003100*  09/09/1996 L.ACOSTA   CORRECCION EN EL CALCULO DEL DIA
003200*                        JULIANO PARA FIN DE MES (TCK-3371)       TCK-3371
003300*  30/12/1998 L.ACOSTA   ARREGLO Y2K - SE REEMPLAZA EL ACCEPT
003400*                        FROM DATE (AAMMDD) POR ACCEPT FROM
003500*                        DATE YYYYMMDD, EVITANDO EL SIGLO
003600*                        IMPLICITO EN LOS CALCULOS (TCK-3390)     TCK-3390
003700*  18/01/1999 L.ACOSTA   REGRESION POST-Y2K: SE VERIFICO EL
003800*                        CALCULO DE CIERRE CRUZANDO 1999/2000
003900*                        Y NO SE ENCONTRARON DESVIOS (TCK-3391)   TCK-3391
004000*  11/08/2020 M.QUISPE   FUNCION 'D' PASA A COMPARAR CADENAS
004100*                        ISO DE ANCHO FIJO EN LUGAR DE
004200*                        DESCOMPONER FECHAS, MAS RAPIDO Y SIN
004300*                        PERDIDA DE PRECISION (TCK-3389)          TCK-3389
004400******************************************************************
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS FUNCION-VALIDA IS 'N' 'A' 'D'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*=======================*
006100 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006200
006300*----------- FECHA/HORA DEL SISTEMA (POST-Y2K, TCK-3390) -------
006400 01  WS-FECHA-HOY9.
006500     03  WS-FH-ANIO          PIC 9(04)  VALUE ZEROS.
006600     03  WS-FH-MES           PIC 9(02)  VALUE ZEROS.
006700     03  WS-FH-DIA           PIC 9(02)  VALUE ZEROS.
006800*----------- MISMA FECHA VISTA COMO UN UNICO NUMERO (AAAAMMDD) --
006900 01  WS-FECHA-HOY9-COMO-9 REDEFINES WS-FECHA-HOY9
007000                             PIC 9(08).
007100 01  WS-HORA-HOY9.
007200     03  WS-HH-HORA          PIC 9(02)  VALUE ZEROS.
007300     03  WS-HH-MINUTO        PIC 9(02)  VALUE ZEROS.
007400     03  WS-HH-SEGUNDO       PIC 9(02)  VALUE ZEROS.
007500     03  WS-HH-CENTESIMA     PIC 9(02)  VALUE ZEROS.
007600*----------- MISMA HORA VISTA COMO UN UNICO NUMERO (HHMMSSCC) ---
007700 01  WS-HORA-HOY9-COMO-9 REDEFINES WS-HORA-HOY9
007800                             PIC 9(08).
007900
008000*----------- ARMADO/DESARMADO DE CADENA ISO-8601 ---------------
008100 01  WS-ISO-TIMESTAMP.
008200     03  WS-ISO-ANIO         PIC 9(04)  VALUE ZEROS.
008300     03  FILLER              PIC X      VALUE '-'.
008400     03  WS-ISO-MES          PIC 9(02)  VALUE ZEROS.
008500     03  FILLER              PIC X      VALUE '-'.
008600     03  WS-ISO-DIA          PIC 9(02)  VALUE ZEROS.
008700     03  FILLER              PIC X      VALUE 'T'.
008800     03  WS-ISO-HORA         PIC 9(02)  VALUE ZEROS.
008900     03  FILLER              PIC X      VALUE ':'.
009000     03  WS-ISO-MINUTO       PIC 9(02)  VALUE ZEROS.
009100     03  FILLER              PIC X      VALUE ':'.
009200     03  WS-ISO-SEGUNDO      PIC 9(02)  VALUE ZEROS.
009300     03  FILLER              PIC X      VALUE '.'.
009400     03  WS-ISO-MICRO        PIC 9(06)  VALUE ZEROS.
009500
009600*----------- MISMA LAYOUT PERO PARA DESARMAR LA BASE ------------
009700 01  WS-BASE-TIMESTAMP REDEFINES WS-ISO-TIMESTAMP.
009800     03  WS-BT-ANIO          PIC 9(04).
009900     03  FILLER              PIC X.
010000     03  WS-BT-MES           PIC 9(02).
010100     03  FILLER              PIC X.
010200     03  WS-BT-DIA           PIC 9(02).
010300     03  FILLER              PIC X.
010400     03  WS-BT-HORA          PIC 9(02).
010500     03  FILLER              PIC X.
010600     03  WS-BT-MINUTO        PIC 9(02).
010700     03  FILLER              PIC X.
010800     03  WS-BT-SEGUNDO       PIC 9(02).
010900     03  FILLER              PIC X.
011000     03  WS-BT-MICRO         PIC 9(06).
011100
011200*----------- ARITMETICA DE DIA JULIANO (FUNCION 'A') ------------
011300*     TODOS LOS CONTADORES/ACUMULADORES DE ESTA RUTINA VAN
011400*     BINARIOS (COMP) POR SER PURAMENTE COMPUTACIONALES.
011500 77  WS-ANIO-AJUST       PIC S9(09) COMP  VALUE ZEROS.
011600 77  WS-MES-AJUST        PIC S9(09) COMP  VALUE ZEROS.
011700 77  WS-ERA              PIC S9(09) COMP  VALUE ZEROS.
011800 77  WS-ANIO-DE-ERA      PIC S9(09) COMP  VALUE ZEROS.
011900 77  WS-DIA-DEL-ANIO     PIC S9(09) COMP  VALUE ZEROS.
012000 77  WS-DIA-DE-ERA       PIC S9(09) COMP  VALUE ZEROS.
012100 77  WS-DIAS-ABSOLUTOS   PIC S9(09) COMP  VALUE ZEROS.
012200 77  WS-MIN-TOTALES      PIC S9(09) COMP  VALUE ZEROS.
012300 77  WS-JORNADA-NUEVA    PIC S9(09) COMP  VALUE ZEROS.
012400 77  WS-MIN-RESTANTES    PIC S9(09) COMP  VALUE ZEROS.
012500 77  WS-Z-DIAS           PIC S9(09) COMP  VALUE ZEROS.
012600 77  WS-DOE              PIC S9(09) COMP  VALUE ZEROS.
012700 77  WS-YOE              PIC S9(09) COMP  VALUE ZEROS.
012800 77  WS-DOY              PIC S9(09) COMP  VALUE ZEROS.
012900 77  WS-MES-PRIMO        PIC S9(09) COMP  VALUE ZEROS.
013000 77  WS-ANIO-CALC        PIC S9(09) COMP  VALUE ZEROS.
013100 77  WS-MES-CALC         PIC S9(09) COMP  VALUE ZEROS.
013200 77  WS-DIA-CALC         PIC S9(09) COMP  VALUE ZEROS.
013300
013400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013500
013600*----------------------------------------------------------------
013700 LINKAGE SECTION.
013800*================*
013900 01  LK-COMUNICACION.
014000     03  LK-FUNCION          PIC X(01).
014100         88  LK-FUNC-AHORA       VALUE 'N'.
014200         88  LK-FUNC-SUMAR       VALUE 'A'.
014300         88  LK-FUNC-DERIVAR     VALUE 'D'.
014400     03  LK-BASE-TIME        PIC X(26).
014500     03  LK-CLOSE-TIME       PIC X(26).
014600     03  LK-MINUTOS          PIC 9(04).
014700     03  LK-NOW-TIME         PIC X(26).
014800     03  LK-STATUS           PIC X(01).
014900         88  LK-STAT-ESPERA      VALUE 'W'.
015000         88  LK-STAT-ABIERTA     VALUE 'O'.
015100         88  LK-STAT-CERRADA     VALUE 'C'.
015200     03  LK-RETURN-CODE      PIC 9(04).
015300     03  FILLER              PIC X(10).
015400
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE DIVISION USING LK-COMUNICACION.
015700
015800 MAIN-PROGRAM-I.
015900
016000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016100
016200     IF LK-RETURN-CODE EQUAL ZEROS THEN
016300        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016400     END-IF
016500
016600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
016700
016800 MAIN-PROGRAM-F. GOBACK.
016900
017000*-----------------------------------------------------------------
017100 1000-INICIO-I.
017200
017300     MOVE ZEROS TO LK-RETURN-CODE
017400
017500     IF LK-FUNCION IS NOT FUNCION-VALIDA THEN
017600        MOVE 0005 TO LK-RETURN-CODE
017700        DISPLAY '* PGMHRCAL - FUNCION DESCONOCIDA: ' LK-FUNCION
017800     END-IF.
017900
018000 1000-INICIO-F. EXIT.
018100
018200*-----------------------------------------------------------------
018300 2000-PROCESO-I.
018400
018500     EVALUATE TRUE
018600        WHEN LK-FUNC-AHORA
018700           PERFORM 2100-OBTENER-AHORA-I THRU 2100-OBTENER-AHORA-F
018800        WHEN LK-FUNC-SUMAR
018900           PERFORM 2200-SUMAR-MINUTOS-I THRU 2200-SUMAR-MINUTOS-F
019000        WHEN LK-FUNC-DERIVAR
019100           PERFORM 2300-DERIVAR-ESTADO-I THRU 2300-DERIVAR-ESTADO-F
019200     END-EVALUATE.
019300
019400 2000-PROCESO-F. EXIT.
019500
019600*----------------------------------------------------------------
019700*    DEVUELVE LA FECHA/HORA ACTUAL COMO CADENA ISO-8601 FIJA
019800*    (26 POSICIONES).  VER TCK-3390 - YA NO USA SIGLO IMPLICITO.
019900*-----------------------------------------------------------------
020000 2100-OBTENER-AHORA-I.
020100
020200     ACCEPT WS-FECHA-HOY9 FROM DATE YYYYMMDD
020300     ACCEPT WS-HORA-HOY9  FROM TIME
020400
020500     MOVE WS-FH-ANIO     TO WS-ISO-ANIO
020600     MOVE WS-FH-MES      TO WS-ISO-MES
020700     MOVE WS-FH-DIA      TO WS-ISO-DIA
020800     MOVE WS-HH-HORA     TO WS-ISO-HORA
020900     MOVE WS-HH-MINUTO   TO WS-ISO-MINUTO
021000     MOVE WS-HH-SEGUNDO  TO WS-ISO-SEGUNDO
021100     MOVE ZEROS          TO WS-ISO-MICRO
021200     MOVE WS-HH-CENTESIMA TO WS-ISO-MICRO(1:2)
021300
021400     MOVE WS-ISO-TIMESTAMP TO LK-NOW-TIME.
021500
021600 2100-OBTENER-AHORA-F. EXIT.
021700
021800*----------------------------------------------------------------
021900*    SUMA LK-MINUTOS A LK-BASE-TIME, DEJA EL RESULTADO EN
022000*    LK-CLOSE-TIME.  CRUZA MES/ANIO SI HACE FALTA (TCK-3319,
022100*    CORREGIDO POR TCK-3371 PARA FIN DE MES).
022200*-----------------------------------------------------------------
022300 2200-SUMAR-MINUTOS-I.
022400
022500     MOVE LK-BASE-TIME TO WS-BASE-TIMESTAMP
022600
022700     PERFORM 2210-CIVIL-A-JULIANO-I THRU 2210-CIVIL-A-JULIANO-F
022800
022900     COMPUTE WS-MIN-TOTALES =
023000        (WS-DIAS-ABSOLUTOS * 1440)
023100        + (WS-BT-HORA * 60) + WS-BT-MINUTO + LK-MINUTOS
023200
023300     COMPUTE WS-JORNADA-NUEVA = WS-MIN-TOTALES / 1440
023400     COMPUTE WS-MIN-RESTANTES =
023500        WS-MIN-TOTALES - (WS-JORNADA-NUEVA * 1440)
023600
023700     MOVE WS-JORNADA-NUEVA TO WS-Z-DIAS
023800     PERFORM 2220-JULIANO-A-CIVIL-I THRU 2220-JULIANO-A-CIVIL-F
023900
024000     MOVE WS-ANIO-CALC   TO WS-ISO-ANIO
024100     MOVE WS-MES-CALC    TO WS-ISO-MES
024200     MOVE WS-DIA-CALC    TO WS-ISO-DIA
024300     COMPUTE WS-ISO-HORA = WS-MIN-RESTANTES / 60
024400     COMPUTE WS-ISO-MINUTO = WS-MIN-RESTANTES - (WS-ISO-HORA * 60)
024500     MOVE WS-BT-SEGUNDO  TO WS-ISO-SEGUNDO
024600     MOVE WS-BT-MICRO    TO WS-ISO-MICRO
024700
024800     MOVE WS-ISO-TIMESTAMP TO LK-CLOSE-TIME.
024900
025000 2200-SUMAR-MINUTOS-F. EXIT.
025100
025200*----------------------------------------------------------------
025300*    CONVIERTE WS-BT-ANIO/MES/DIA A UN NUMERO DE DIA ABSOLUTO
025400*    (ALGORITMO days_from_civil, VALIDO PARA CUALQUIER FECHA
025500*    GREGORIANA POSTERIOR A 0000-03-01; SOLO OPERA CON RESTOS
025600*    NO NEGATIVOS PARA EVITAR EL PROBLEMA DE TRUNCAMIENTO DE
025700*    COBOL EN LA DIVISION ENTERA DE NEGATIVOS).
025800*-----------------------------------------------------------------
025900 2210-CIVIL-A-JULIANO-I.
026000
026100     IF WS-BT-MES > 2 THEN
026200        MOVE WS-BT-ANIO TO WS-ANIO-AJUST
026300        COMPUTE WS-MES-AJUST = WS-BT-MES - 3
026400     ELSE
026500        COMPUTE WS-ANIO-AJUST = WS-BT-ANIO - 1
026600        COMPUTE WS-MES-AJUST = WS-BT-MES + 9
026700     END-IF
026800
026900     COMPUTE WS-ERA = WS-ANIO-AJUST / 400
027000     COMPUTE WS-ANIO-DE-ERA = WS-ANIO-AJUST - (WS-ERA * 400)
027100     COMPUTE WS-DIA-DEL-ANIO =
027200        ((153 * WS-MES-AJUST) + 2) / 5 + WS-BT-DIA - 1
027300
027400     COMPUTE WS-DIA-DE-ERA =
027500        (WS-ANIO-DE-ERA * 365)
027600        + (WS-ANIO-DE-ERA / 4)
027700        - (WS-ANIO-DE-ERA / 100)
027800        + WS-DIA-DEL-ANIO
027900
028000     COMPUTE WS-DIAS-ABSOLUTOS =
028100        (WS-ERA * 146097) + WS-DIA-DE-ERA.
028200
028300 2210-CIVIL-A-JULIANO-F. EXIT.
028400
028500*----------------------------------------------------------------
028600*    CONVIERTE WS-Z-DIAS (NUMERO DE DIA ABSOLUTO, MISMA BASE
028700*    QUE 2210) DE VUELTA A ANIO/MES/DIA (ALGORITMO INVERSO
028800*    civil_from_days).
028900*-----------------------------------------------------------------
029000 2220-JULIANO-A-CIVIL-I.
029100
029200     COMPUTE WS-ERA = WS-Z-DIAS / 146097
029300     COMPUTE WS-DOE = WS-Z-DIAS - (WS-ERA * 146097)
029400
029500     COMPUTE WS-YOE =
029600        (WS-DOE
029700           - (WS-DOE / 1460)
029800           + (WS-DOE / 36524)
029900           - (WS-DOE / 146096)) / 365
030000
030100     COMPUTE WS-ANIO-CALC = WS-YOE + (WS-ERA * 400)
030200
030300     COMPUTE WS-DOY =
030400        WS-DOE - ((365 * WS-YOE) + (WS-YOE / 4) - (WS-YOE / 100))
030500
030600     COMPUTE WS-MES-PRIMO = ((5 * WS-DOY) + 2) / 153
030700
030800     COMPUTE WS-DIA-CALC =
030900        WS-DOY - (((153 * WS-MES-PRIMO) + 2) / 5) + 1
031000
031100     IF WS-MES-PRIMO < 10 THEN
031200        COMPUTE WS-MES-CALC = WS-MES-PRIMO + 3
031300     ELSE
031400        COMPUTE WS-MES-CALC = WS-MES-PRIMO - 9
031500     END-IF
031600
031700     IF WS-MES-CALC <= 2 THEN
031800        ADD 1 TO WS-ANIO-CALC
031900     END-IF.
032000
032100 2220-JULIANO-A-CIVIL-F. EXIT.
032200
032300*----------------------------------------------------------------
032400*    DERIVA WAITING/OPEN/CLOSED COMPARANDO CADENAS ISO DE ANCHO
032500*    FIJO (TCK-3389) - COMO LAS TRES CADENAS TIENEN EL MISMO
032600*    FORMATO Y ANCHO, EL ORDEN ALFANUMERICO COINCIDE CON EL
032700*    ORDEN CRONOLOGICO Y NO HACE FALTA DESARMAR LA FECHA.
032800*-----------------------------------------------------------------
032900 2300-DERIVAR-ESTADO-I.
033000
033100     PERFORM 2100-OBTENER-AHORA-I THRU 2100-OBTENER-AHORA-F
033200
033300     IF LK-NOW-TIME < LK-BASE-TIME THEN
033400        MOVE 'W' TO LK-STATUS
033500     ELSE
033600        IF LK-NOW-TIME > LK-CLOSE-TIME THEN
033700           MOVE 'C' TO LK-STATUS
033800        ELSE
033900           MOVE 'O' TO LK-STATUS
034000        END-IF
034100     END-IF.
034200
034300 2300-DERIVAR-ESTADO-F. EXIT.
034400
034500*-----------------------------------------------------------------
034600 9999-FINAL-I.
034700
034800     DISPLAY '* PGMHRCAL - FUNCION ' LK-FUNCION
034900             ' RC=' LK-RETURN-CODE.
035000
035100 9999-FINAL-F. EXIT.
