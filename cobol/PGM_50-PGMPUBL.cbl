000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPUBL.
000300 AUTHOR. L. ACOSTA.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 14/09/2020.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*            SUBSISTEMA DE ASAMBLEA - BARRIDO DE PUBLICACION     *
001100*            =====================================================*
001200*   - CORRIDA PERIODICA (SIN TRANSACCION DE ENTRADA) QUE RECORRE *
001300*     TODO SESSION-FILE.                                         *
001400*   - TODA SESION CERRADA ('C') Y AUN NO PUBLICADA GENERA UNA    *
001500*     LINEA EN REPORT-FILE CON EL TITULO, LOS TOTALES DEL        *
001600*     ESCRUTINIO Y LA DECISION (APROBADO/RECHAZADO POR MAYORIA   *
001700*     SIMPLE), Y QUEDA MARCADA COMO PUBLICADA.                   *
001800******************************************************************
001900*  HISTORIAL DE CAMBIOS
002000******************************************************************
002100*  14/09/2020 L.ACOSTA   ALTA DEL PROGRAMA (TCK-3388)             TCK-3388
002200*  02/02/2021 M.QUISPE   EMPATE DE VOTOS SE RESUELVE COMO
002300*                        RECHAZADO, NUNCA APROBADO (TCK-3395)     TCK-3395
002400*  30/12/1998 L.ACOSTA   ARREGLO Y2K - LA CLASIFICACION DE LA
002500*                        SESION COMO ELEGIBLE PARA PUBLICAR YA
002600*                        NO DEPENDE DE UN ANIO DE 2 DIGITOS
002700*                        (TCK-3390)                               TCK-3390
002800*  02/06/2022 M.QUISPE   BUSQUEDA DE AGENDA Y DE CANVASS PASAN
002900*                        A SEARCH ALL SOBRE TABLAS ORDENADAS
003000*                        (TCK-3405)                               TCK-3405
003100*  15/03/2023 L.ACOSTA   EL TITULO DE LA LINEA DE REPORTE SALE
003200*                        DEL CANVASS (NO DE LA AGENDA); SI NO
003300*                        SE ENCUENTRA AGENDA O CANVASS PARA LA
003400*                        SESION, NO SE PUBLICA Y SE REINTENTA
003500*                        EN LA CORRIDA SIGUIENTE (TCK-3411)       TCK-3411
003600******************************************************************
003700
003800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     CLASS CLASE-DECISION IS 'A' 'R'.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT AGENDA      ASSIGN DDAGDA
004800     FILE STATUS IS FS-AGDA.
004900
005000     SELECT CANVASS     ASSIGN DDCANVAS
005100     FILE STATUS IS FS-CANVAS.
005200
005300     SELECT SESSION-OLD ASSIGN DDSESOLD
005400     FILE STATUS IS FS-SESOLD.
005500
005600     SELECT SESSION-NEW ASSIGN DDSESNEW
005700     FILE STATUS IS FS-SESNEW.
005800
005900     SELECT REPORT-FILE ASSIGN DDREPORT
006000     FILE STATUS IS FS-REPORT.
006100
006200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  AGENDA
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-AGENDA          PIC X(140).
007000
007100 FD  CANVASS
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-CANVASS         PIC X(149).
007500
007600 FD  SESSION-OLD
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-SESSION-OLD     PIC X(168).
008000
008100 FD  SESSION-NEW
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-SESSION-NEW     PIC X(168).
008500
008600 FD  REPORT-FILE
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-REPORTE         PIC X(195).
009000
009100 WORKING-STORAGE SECTION.
009200*=======================*
009300
009400*----------- ARCHIVOS ---------------------------------------------
009500 77  FS-AGDA                 PIC XX  VALUE SPACES.
009600 77  FS-CANVAS               PIC XX  VALUE SPACES.
009700 77  FS-SESOLD               PIC XX  VALUE SPACES.
009800 77  FS-SESNEW               PIC XX  VALUE SPACES.
009900 77  FS-REPORT               PIC XX  VALUE SPACES.
010000
010100 77  WS-STATUS-FIN           PIC X   VALUE 'N'.
010200     88  WS-FIN-LECTURA            VALUE 'Y'.
010300     88  WS-NO-FIN-LECTURA         VALUE 'N'.
010400
010500*----------- CONTADORES (BINARIOS) ----------------------------------
010600 77  WS-CANT-LEIDAS          PIC S9(07) COMP  VALUE ZEROS.
010700 77  WS-CANT-PUBLICADAS      PIC S9(07) COMP  VALUE ZEROS.
010800 77  WS-CANT-SIN-CAMBIO      PIC S9(07) COMP  VALUE ZEROS.
010900 77  WS-CANT-AGENDAS         PIC S9(07) COMP  VALUE ZEROS.
011000 77  WS-CANT-CANVASS         PIC S9(07) COMP  VALUE ZEROS.
011100 77  WS-IX-AGDA-MATCH        PIC S9(07) COMP  VALUE ZEROS.
011200 77  WS-IX-CAN-MATCH         PIC S9(07) COMP  VALUE ZEROS.
011300
011400*----------- IMPRESION DE TOTALES ------------------------------------
011500 77  WS-CANT-LEIDAS-PR       PIC ZZZ.ZZ9.
011600 77  WS-CANT-PUBLIC-PR       PIC ZZZ.ZZ9.
011700 77  WS-CANT-SINCAM-PR       PIC ZZZ.ZZ9.
011800
011900*----------- LINEA DE REPORTE EN ARMADO ------------------------------
012000 01  WS-LINEA-REPORTE.
012100     03  WS-LR-TITULO        PIC X(100) VALUE SPACES.
012200     03  WS-LR-ESTADO        PIC X(01)  VALUE SPACES.
012300     03  WS-LR-TOTAL         PIC 9(07)  VALUE ZEROS.
012400     03  WS-LR-AFIRM         PIC 9(07)  VALUE ZEROS.
012500     03  WS-LR-NEGAT         PIC 9(07)  VALUE ZEROS.
012600     03  WS-LR-AGENDA-ID     PIC X(36)  VALUE SPACES.
012700     03  WS-LR-SESSION-ID    PIC X(36)  VALUE SPACES.
012800     03  WS-LR-DECISION      PIC X(01)  VALUE SPACES.
012900
013000*     VISTA ALTERNATIVA DE LA LINEA DE REPORTE SOLO PARA DEJAR
013100*     UN TERCER REDEFINES (LOS OTROS DOS VIENEN DE CPSESSN).
013200 01  WS-LR-COMO-X REDEFINES WS-LINEA-REPORTE PIC X(195).
013300
013400*----------- TABLA DE AGENDAS (SOLO PARA VALIDAR EXISTENCIA, ----
013500*    EL TITULO IMPRESO SALE DEL CANVASS - VER TCK-3411) ---------
013600 01  WS-TABLA-AGENDAS.
013700     03  WS-AGDA-OCURR     OCCURS 9999 TIMES
013800                            ASCENDING KEY IS WS-AGDA-ID-TAB
013900                            INDEXED BY WS-IX-AGDA.
014000         05  WS-AGDA-ID-TAB    PIC X(36)  VALUE HIGH-VALUES.
014100         05  WS-AGDA-TIT-TAB   PIC X(100) VALUE SPACES.
014200
014300*----------- TABLA DE ESCRUTINIOS (CROSS-REFERENCE POR TOTALES) ------
014400 01  WS-TABLA-CANVASS.
014500     03  WS-CAN-OCURR      OCCURS 9999 TIMES
014600                            ASCENDING KEY IS WS-CAN-ID-TAB
014700                            INDEXED BY WS-IX-CAN.
014800         05  WS-CAN-ID-TAB        PIC X(36) VALUE HIGH-VALUES.
014900         05  WS-CAN-TIT-TAB       PIC X(100) VALUE SPACES.
015000         05  WS-CAN-TOTAL-TAB     PIC S9(07) COMP VALUE ZEROS.
015100         05  WS-CAN-AFIRM-TAB     PIC S9(07) COMP VALUE ZEROS.
015200         05  WS-CAN-NEGAT-TAB     PIC S9(07) COMP VALUE ZEROS.
015300
015400*/////////// COPYS //////////////////////////////////////////////
015500 COPY CPAGENDA.
015600 COPY CPCANVS.
015700 COPY CPSESSN.
015800 COPY CPREPRT.
015900*///////////////////////////////////////////////////////////////
016000
016100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016200 PROCEDURE DIVISION.
016300
016400 MAIN-PROGRAM-I.
016500
016600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016800                                 UNTIL WS-FIN-LECTURA
016900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017000
017100 MAIN-PROGRAM-F. GOBACK.
017200
017300*-----------------------------------------------------------------
017400 1000-INICIO-I.
017500
017600     SET WS-NO-FIN-LECTURA TO TRUE
017700
017800     OPEN INPUT  AGENDA
017900     OPEN INPUT  CANVASS
018000     OPEN INPUT  SESSION-OLD
018100     OPEN OUTPUT SESSION-NEW
018200     OPEN OUTPUT REPORT-FILE
018300
018400     IF FS-AGDA NOT EQUAL '00' OR FS-CANVAS NOT EQUAL '00'
018500        OR FS-SESOLD NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
018600        OR FS-REPORT NOT EQUAL '00'
018700        DISPLAY '* ERROR EN OPEN DE ALGUN ARCHIVO DE PGMPUBL'
018800        SET WS-FIN-LECTURA TO TRUE
018900     END-IF
019000
019100     PERFORM 1100-CARGAR-AGENDAS-I THRU 1100-CARGAR-AGENDAS-F
019200     PERFORM 1200-CARGAR-CANVASS-I THRU 1200-CARGAR-CANVASS-F
019300
019400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
019500
019600 1000-INICIO-F. EXIT.
019700
019800*-----------------------------------------------------------------
019900 1100-CARGAR-AGENDAS-I.
020000
020100     PERFORM 1110-LEER-AGENDA-I THRU 1110-LEER-AGENDA-F
020200        UNTIL FS-AGDA EQUAL '10'
020300
020400     CLOSE AGENDA.
020500
020600 1100-CARGAR-AGENDAS-F. EXIT.
020700
020800*-----------------------------------------------------------------
020900 1110-LEER-AGENDA-I.
021000
021100     READ AGENDA INTO AGENDA-RECORD
021200     IF FS-AGDA EQUAL '00' THEN
021300        ADD 1 TO WS-CANT-AGENDAS
021400        MOVE AGENDA-ID    TO WS-AGDA-ID-TAB(WS-CANT-AGENDAS)
021500        MOVE AGENDA-TITLE TO WS-AGDA-TIT-TAB(WS-CANT-AGENDAS)
021600     ELSE
021700        IF FS-AGDA NOT EQUAL '10' THEN
021800           DISPLAY '* ERROR LECTURA AGENDA = ' FS-AGDA
021900        END-IF
022000     END-IF.
022100
022200 1110-LEER-AGENDA-F. EXIT.
022300
022400*-----------------------------------------------------------------
022500 1200-CARGAR-CANVASS-I.
022600
022700     PERFORM 1210-LEER-CANVASS-I THRU 1210-LEER-CANVASS-F
022800        UNTIL FS-CANVAS EQUAL '10'
022900
023000     CLOSE CANVASS.
023100
023200 1200-CARGAR-CANVASS-F. EXIT.
023300
023400*-----------------------------------------------------------------
023500 1210-LEER-CANVASS-I.
023600
023700     READ CANVASS INTO CANVASS-RECORD
023800     IF FS-CANVAS EQUAL '00' THEN
023900        ADD 1 TO WS-CANT-CANVASS
024000        MOVE CANVASS-ID                TO
024100           WS-CAN-ID-TAB(WS-CANT-CANVASS)
024200        MOVE CANVASS-TITLE             TO
024300           WS-CAN-TIT-TAB(WS-CANT-CANVASS)
024400        MOVE CANVASS-TOTAL-VOTES       TO
024500           WS-CAN-TOTAL-TAB(WS-CANT-CANVASS)
024600        MOVE CANVASS-AFFIRMATIVE-VOTES TO
024700           WS-CAN-AFIRM-TAB(WS-CANT-CANVASS)
024800        MOVE CANVASS-NEGATIVE-VOTES    TO
024900           WS-CAN-NEGAT-TAB(WS-CANT-CANVASS)
025000     ELSE
025100        IF FS-CANVAS NOT EQUAL '10' THEN
025200           DISPLAY '* ERROR LECTURA CANVASS = ' FS-CANVAS
025300        END-IF
025400     END-IF.
025500
025600 1210-LEER-CANVASS-F. EXIT.
025700
025800*-----------------------------------------------------------------
025900 2000-PROCESO-I.
026000
026100     ADD 1 TO WS-CANT-LEIDAS
026200
026300     IF SESSAO-CERRADA AND SESSAO-NO-PUBLICADA THEN
026400        PERFORM 2200-BUSCAR-CROSS-REF-I
026500           THRU 2200-BUSCAR-CROSS-REF-F
026600        IF WS-IX-AGDA-MATCH GREATER ZEROS
026700              AND WS-IX-CAN-MATCH GREATER ZEROS THEN
026800           PERFORM 2300-EMITIR-REPORTE-I
026900              THRU 2300-EMITIR-REPORTE-F
027000           MOVE 'Y' TO SESSION-PUBLISHED
027100           ADD 1 TO WS-CANT-PUBLICADAS
027200        ELSE
027300           DISPLAY '* SESSION SIN AGENDA/CANVASS - SE REINTENTA '
027400              'EN LA PROXIMA CORRIDA: ' SESSION-ID
027500           ADD 1 TO WS-CANT-SIN-CAMBIO
027600        END-IF
027700     ELSE
027800        ADD 1 TO WS-CANT-SIN-CAMBIO
027900     END-IF
028000
028100     WRITE REG-SESSION-NEW FROM SESSION-RECORD
028200     IF FS-SESNEW NOT EQUAL '00' THEN
028300        DISPLAY '* ERROR WRITE SESSION-NEW = ' FS-SESNEW
028400     END-IF
028500
028600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
028700
028800 2000-PROCESO-F. EXIT.
028900
029000*-----------------------------------------------------------------
029100*    LOCALIZA EL TITULO DE AGENDA Y LOS TOTALES DE ESCRUTINIO
029200*    CORRESPONDIENTES A LA SESION EN CURSO.
029300*-----------------------------------------------------------------
029400 2200-BUSCAR-CROSS-REF-I.
029500
029600     MOVE ZEROS TO WS-IX-AGDA-MATCH
029700     MOVE ZEROS TO WS-IX-CAN-MATCH
029800
029900     SEARCH ALL WS-AGDA-OCURR
030000        AT END
030100           DISPLAY '* PGMPUBL - AGENDA NO ENCONTRADA PARA '
030200                   SESSION-AGENDA-ID
030300        WHEN WS-AGDA-ID-TAB(WS-IX-AGDA) EQUAL SESSION-AGENDA-ID
030400           MOVE WS-IX-AGDA TO WS-IX-AGDA-MATCH
030500     END-SEARCH
030600
030700     SEARCH ALL WS-CAN-OCURR
030800        AT END
030900           DISPLAY '* PGMPUBL - CANVASS NO ENCONTRADO PARA '
031000                   SESSION-CANVASS-ID
031100        WHEN WS-CAN-ID-TAB(WS-IX-CAN) EQUAL SESSION-CANVASS-ID
031200           MOVE WS-IX-CAN TO WS-IX-CAN-MATCH
031300     END-SEARCH.
031400
031500 2200-BUSCAR-CROSS-REF-F. EXIT.
031600
031700*-----------------------------------------------------------------
031800*    ARMA Y GRABA LA LINEA DE REPORTE (DECISION POR MAYORIA
031900*    SIMPLE - EL EMPATE SE RESUELVE COMO RECHAZADO, TCK-3395).
032000*-----------------------------------------------------------------
032100 2300-EMITIR-REPORTE-I.
032200
032300     MOVE SPACES         TO WS-LINEA-REPORTE
032400     MOVE SPACES         TO REPORT-RECORD
032500
032600     MOVE SESSION-STATUS      TO WS-LR-ESTADO
032700     MOVE SESSION-AGENDA-ID   TO WS-LR-AGENDA-ID
032800     MOVE SESSION-ID          TO WS-LR-SESSION-ID
032900
033000     IF WS-IX-CAN-MATCH GREATER ZEROS THEN
033100        MOVE WS-CAN-TIT-TAB(WS-IX-CAN-MATCH)   TO WS-LR-TITULO
033200        MOVE WS-CAN-TOTAL-TAB(WS-IX-CAN-MATCH) TO WS-LR-TOTAL
033300        MOVE WS-CAN-AFIRM-TAB(WS-IX-CAN-MATCH) TO WS-LR-AFIRM
033400        MOVE WS-CAN-NEGAT-TAB(WS-IX-CAN-MATCH) TO WS-LR-NEGAT
033500
033600        IF WS-CAN-AFIRM-TAB(WS-IX-CAN-MATCH) GREATER
033700              WS-CAN-NEGAT-TAB(WS-IX-CAN-MATCH) THEN
033800           MOVE 'A' TO WS-LR-DECISION
033900        ELSE
034000           MOVE 'R' TO WS-LR-DECISION
034100        END-IF
034200     ELSE
034300        MOVE 'R' TO WS-LR-DECISION
034400     END-IF
034500
034600     MOVE WS-LR-TITULO      TO REPORT-TITLE
034700     MOVE WS-LR-ESTADO      TO REPORT-STATUS
034800     MOVE WS-LR-TOTAL       TO REPORT-TOTAL-VOTES
034900     MOVE WS-LR-AFIRM       TO REPORT-AFFIRMATIVE-VOTES
035000     MOVE WS-LR-NEGAT       TO REPORT-NEGATIVE-VOTES
035100     MOVE WS-LR-AGENDA-ID   TO REPORT-AGENDA-ID
035200     MOVE WS-LR-SESSION-ID  TO REPORT-SESSION-ID
035300     MOVE WS-LR-DECISION    TO REPORT-DECISION
035400
035500     WRITE REG-REPORTE FROM REPORT-RECORD
035600     IF FS-REPORT NOT EQUAL '00' THEN
035700        DISPLAY '* ERROR WRITE REPORT-FILE = ' FS-REPORT
035800     END-IF.
035900
036000 2300-EMITIR-REPORTE-F. EXIT.
036100
036200*-----------------------------------------------------------------
036300 2100-LEER-I.
036400
036500     READ SESSION-OLD INTO SESSION-RECORD
036600
036700     EVALUATE FS-SESOLD
036800        WHEN '00'
036900           CONTINUE
037000        WHEN '10'
037100           SET WS-FIN-LECTURA TO TRUE
037200        WHEN OTHER
037300           DISPLAY '* ERROR EN LECTURA SESSION-OLD = ' FS-SESOLD
037400           SET WS-FIN-LECTURA TO TRUE
037500     END-EVALUATE.
037600
037700 2100-LEER-F. EXIT.
037800
037900*-----------------------------------------------------------------
038000 9999-FINAL-I.
038100
038200     MOVE WS-CANT-LEIDAS     TO WS-CANT-LEIDAS-PR
038300     MOVE WS-CANT-PUBLICADAS TO WS-CANT-PUBLIC-PR
038400     MOVE WS-CANT-SIN-CAMBIO TO WS-CANT-SINCAM-PR
038500
038600     DISPLAY ' '
038700     DISPLAY '**********************************************'
038800     DISPLAY 'PGMPUBL - BARRIDO DE PUBLICACION DE RESULTADOS'
038900     DISPLAY 'SESIONES LEIDAS  = ' WS-CANT-LEIDAS-PR
039000     DISPLAY 'PUBLICADAS AHORA = ' WS-CANT-PUBLIC-PR
039100     DISPLAY 'SIN CAMBIO       = ' WS-CANT-SINCAM-PR
039200     DISPLAY '**********************************************'
039300
039400     CLOSE SESSION-OLD
039500     CLOSE SESSION-NEW
039600     CLOSE REPORT-FILE
039700     IF FS-SESOLD NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
039800        OR FS-REPORT NOT EQUAL '00'
039900        DISPLAY '* ERROR EN CLOSE DE ALGUN ARCHIVO DE PGMPUBL'
040000        MOVE 9999 TO RETURN-CODE
040100     END-IF.
040200
040300 9999-FINAL-F. EXIT.
