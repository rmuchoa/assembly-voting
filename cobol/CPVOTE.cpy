000100*////////////////// (VOTE) ///////////////////////////////////////
000200************************************************************
000300*     LAYOUT ARCHIVO   VOTE-FILE                             *
000400*     REGISTRO DE VOTO INDIVIDUAL (SOLO ALTA, SIN REESCRITURA)*
000500*     LARGO REGISTRO = 086 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800************************************************************
000900 01  VOTE-RECORD.
001000*     POSICION RELATIVA (01:36) - IDENTIFICADOR UNICO (UUID)
001100     03  VOTE-ID                PIC X(36)   VALUE SPACES.
001200*     POSICION RELATIVA (37:11) - CPF DEL ASOCIADO (SOLO DIGITOS)
001300     03  VOTE-USER-ID           PIC X(11)   VALUE SPACES.
001400*     POSICION RELATIVA (48:36) - FK A LA SESION DE VOTACION
001500     03  VOTE-SESSION-ID        PIC X(36)   VALUE SPACES.
001600*     POSICION RELATIVA (84:01) - ELECCION  Y=SI  N=NO
001700     03  VOTE-CHOICE            PIC X(01)   VALUE SPACES.
001800         88  VOTO-SI                VALUE 'Y'.
001900         88  VOTO-NO                VALUE 'N'.
002000*     RESERVADO PARA USO FUTURO
002100     03  FILLER                 PIC X(02)   VALUE SPACES.
