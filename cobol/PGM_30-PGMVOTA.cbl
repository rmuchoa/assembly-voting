000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVOTA.
000300 AUTHOR. M. QUISPE.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 12/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*                SUBSISTEMA DE ASAMBLEA - EMISION DE VOTO        *
001100*                =================================================*
001200*   - LEE LA TRANSACCION DE VOTO (VOTRQ), UN VOTO POR REGISTRO.  *
001300*   - VALIDA: ASOCIADO HABILITADO, SESION EXISTENTE Y ABIERTA    *
001400*     (POR HORA), VOTO NO REPETIDO PARA LA MISMA SESION.         *
001500*   - GRABA EL VOTO EN VOTE-FILE Y ACTUALIZA EL ESCRUTINIO       *
001600*     CORRIENTE EN CANVASS-FILE.                                 *
001700******************************************************************
001800*  HISTORIAL DE CAMBIOS
001900******************************************************************
002000*  12/09/1990 M.QUISPE   ALTA DEL PROGRAMA (TCK-3321)             TCK-3321
002100*  05/04/1993 R.PRIETO   RECHAZO DE VOTO DUPLICADO POR SOCIO/
002200*                        SESION (TCK-3342)                        TCK-3342
002300*  21/10/1996 L.ACOSTA   VALIDACION DE HABILITACION DEL PADRON
002400*                        (ANTES SE ASUMIA SIEMPRE HABILITADO)
002500*                        (TCK-3402)                               TCK-3402
002600*  31/12/1998 L.ACOSTA   ARREGLO Y2K - COMPARACION DE HORARIO DE
002700*                        SESION CONTRA FECHA DE 4 DIGITOS
002800*                        (TCK-3390)                               TCK-3390
002900*  02/06/2022 M.QUISPE   BUSQUEDA DE SESION Y DE VOTO DUPLICADO
003000*                        PASAN A SEARCH ALL SOBRE TABLAS
003100*                        ORDENADAS (TCK-3405)                     TCK-3405
003200******************************************************************
003300
003400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     CLASS CLASE-VOTO IS 'Y' 'N'.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT VOTRQ       ASSIGN DDVOTRQ
004400     FILE STATUS IS FS-VOTRQ.
004500
004600     SELECT SESSION-FILE ASSIGN DDSESION
004700     FILE STATUS IS FS-SESION.
004800
004900     SELECT VOTE-OLD    ASSIGN DDVOTOLD
005000     FILE STATUS IS FS-VOTOLD.
005100
005200     SELECT VOTE-NEW    ASSIGN DDVOTNEW
005300     FILE STATUS IS FS-VOTNEW.
005400
005500     SELECT CANVASS-OLD ASSIGN DDCANOLD
005600     FILE STATUS IS FS-CANOLD.
005700
005800     SELECT CANVASS-NEW ASSIGN DDCANNEW
005900     FILE STATUS IS FS-CANNEW.
006000
006100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  VOTRQ
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-VOTRQ           PIC X(054).
006900
007000 FD  SESSION-FILE
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  REG-SESSION         PIC X(168).
007400
007500 FD  VOTE-OLD
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-VOTE-OLD        PIC X(086).
007900
008000 FD  VOTE-NEW
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-VOTE-NEW        PIC X(086).
008400
008500 FD  CANVASS-OLD
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-CANVASS-OLD     PIC X(149).
008900
009000 FD  CANVASS-NEW
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-CANVASS-NEW     PIC X(149).
009400
009500 WORKING-STORAGE SECTION.
009600*=======================*
009700
009800*----------- ARCHIVOS ---------------------------------------------
009900 77  FS-VOTRQ                PIC XX  VALUE SPACES.
010000 77  FS-SESION               PIC XX  VALUE SPACES.
010100 77  FS-VOTOLD               PIC XX  VALUE SPACES.
010200 77  FS-VOTNEW               PIC XX  VALUE SPACES.
010300 77  FS-CANOLD               PIC XX  VALUE SPACES.
010400 77  FS-CANNEW               PIC XX  VALUE SPACES.
010500
010600 77  WS-STATUS-FIN           PIC X   VALUE 'N'.
010700     88  WS-FIN-LECTURA            VALUE 'Y'.
010800     88  WS-NO-FIN-LECTURA         VALUE 'N'.
010900
011000*----------- CALL A LA RUTINA DE FECHA/HORA ------------------------
011100 77  WS-PGMHRCAL             PIC X(8)  VALUE 'PGMHRCAL'.
011200
011300*----------- CONTADORES (BINARIOS) ----------------------------------
011400 77  WS-CANT-LEIDOS          PIC S9(07) COMP  VALUE ZEROS.
011500 77  WS-CANT-ACEPTADOS       PIC S9(07) COMP  VALUE ZEROS.
011600 77  WS-CANT-RECHAZOS        PIC S9(07) COMP  VALUE ZEROS.
011700 77  WS-CANT-SESIONES        PIC S9(07) COMP  VALUE ZEROS.
011800 77  WS-CANT-VOTOS-PREVIOS   PIC S9(07) COMP  VALUE ZEROS.
011900 77  WS-CANT-CANVASS         PIC S9(07) COMP  VALUE ZEROS.
012000 77  WS-IX                   PIC S9(07) COMP  VALUE ZEROS.
012100 77  WS-SEC-ID               PIC S9(07) COMP  VALUE ZEROS.
012200
012300*----------- RESULTADO DE VALIDACION DE LA TRANSACCION --------------
012400 77  WS-COD-RECHAZO          PIC X(32) VALUE SPACES.
012500 77  WS-VOTO-VALIDO          PIC X(01) VALUE 'N'.
012600 77  WS-IX-SESION-MATCH      PIC S9(07) COMP VALUE ZEROS.
012700
012800*----------- NORMALIZACION DEL CPF DEL ASOCIADO ---------------------
012900*     EL CPF LLEGA CON PUNTOS Y GUION (999.999.999-99); SE
013000*     DEJA SOLO LOS 11 DIGITOS PARA VOTE-USER-ID.
013100 01  WS-CPF-NORMALIZADO.
013200     03  WS-CPF-DIGITO    OCCURS 11 TIMES PIC X(01) VALUE '0'.
013300 01  WS-CPF-CRUDO REDEFINES WS-CPF-NORMALIZADO PIC X(11).
013400 77  WS-CPF-IX               PIC S9(04) COMP VALUE ZEROS.
013500 77  WS-CPF-IX-DESTINO       PIC S9(04) COMP VALUE ZEROS.
013600
013700*----------- ARMADO DE CLAVE DE VOTO (VER PGMSESA, TCK-3390) --------
013800 01  WS-CLAVE-GENERADA.
013900     03  WS-CG-PREFIJO       PIC X(02)  VALUE 'VT'.
014000     03  WS-CG-FECHA         PIC 9(08)  VALUE ZEROS.
014100     03  WS-CG-HORA          PIC 9(06)  VALUE ZEROS.
014200     03  WS-CG-SECUENCIA     PIC 9(07)  VALUE ZEROS.
014300     03  FILLER              PIC X(13)  VALUE SPACES.
014400 01  WS-CLAVE-DISPLAY REDEFINES WS-CLAVE-GENERADA
014500                       PIC X(36).
014600
014700 77  WS-KEY-ANIO             PIC 9(04) VALUE ZEROS.
014800 77  WS-KEY-MES              PIC 9(02) VALUE ZEROS.
014900 77  WS-KEY-DIA              PIC 9(02) VALUE ZEROS.
015000 77  WS-KEY-HORA             PIC 9(02) VALUE ZEROS.
015100 77  WS-KEY-MINUTO           PIC 9(02) VALUE ZEROS.
015200 77  WS-KEY-SEGUNDO          PIC 9(02) VALUE ZEROS.
015300
015400*----------- IMPRESION DE TOTALES ------------------------------------
015500 77  WS-CANT-LEIDOS-PR       PIC ZZZ.ZZ9.
015600 77  WS-CANT-ACEPT-PR        PIC ZZZ.ZZ9.
015700 77  WS-CANT-RECHAZ-PR       PIC ZZZ.ZZ9.
015800
015900*----------- TABLA DE SESIONES (VALIDACION Y ESTADO) -----------------
016000 01  WS-TABLA-SESIONES.
016100     03  WS-SES-OCURR      OCCURS 9999 TIMES
016200                            ASCENDING KEY IS WS-SES-ID-TAB
016300                            INDEXED BY WS-IX-SES.
016400         05  WS-SES-ID-TAB       PIC X(36) VALUE HIGH-VALUES.
016500         05  WS-SES-CANVASS-TAB  PIC X(36) VALUE SPACES.
016600         05  WS-SES-APERT-TAB    PIC X(26) VALUE SPACES.
016700         05  WS-SES-CIERRE-TAB   PIC X(26) VALUE SPACES.
016800         05  WS-SES-ESTADO-TAB   PIC X(01) VALUE SPACES.
016900
017000*----------- TABLA DE VOTOS YA EXISTENTES (SOCIO+SESION) -------------
017100 01  WS-TABLA-VOTOS.
017200     03  WS-VOT-OCURR      OCCURS 9999 TIMES
017300                            ASCENDING KEY IS WS-VOT-CLAVE-TAB
017400                            INDEXED BY WS-IX-VOT.
017500         05  WS-VOT-CLAVE-TAB.
017600             07  WS-VOT-USUARIO-TAB   PIC X(11).
017700             07  WS-VOT-SESION-TAB    PIC X(36).
017800
017900*----------- TABLA DE ESCRUTINIOS (ACUMULA EN MEMORIA) ----------------
018000 01  WS-TABLA-CANVASS.
018100     03  WS-CAN-OCURR      OCCURS 9999 TIMES
018200                            ASCENDING KEY IS WS-CAN-ID-TAB
018300                            INDEXED BY WS-IX-CAN.
018400         05  WS-CAN-ID-TAB        PIC X(36) VALUE HIGH-VALUES.
018500         05  WS-CAN-TITULO-TAB    PIC X(100) VALUE SPACES.
018600         05  WS-CAN-TOTAL-TAB     PIC S9(07) COMP VALUE ZEROS.
018700         05  WS-CAN-AFIRM-TAB     PIC S9(07) COMP VALUE ZEROS.
018800         05  WS-CAN-NEGAT-TAB     PIC S9(07) COMP VALUE ZEROS.
018900
019000*/////////// COPYS //////////////////////////////////////////////
019100 COPY CPVOTRQ.
019200 COPY CPSESSN.
019300 COPY CPVOTE.
019400 COPY CPCANVS.
019500*///////////////////////////////////////////////////////////////
019600
019700 LINKAGE SECTION.
019800*================*
019900 01  LK-COMUNICACION.
020000     03  LK-FUNCION          PIC X(01).
020100     03  LK-BASE-TIME        PIC X(26).
020200     03  LK-CLOSE-TIME       PIC X(26).
020300     03  LK-MINUTOS          PIC 9(04).
020400     03  LK-NOW-TIME         PIC X(26).
020500     03  LK-STATUS           PIC X(01).
020600     03  LK-RETURN-CODE      PIC 9(04).
020700     03  FILLER              PIC X(10).
020800
020900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021000 PROCEDURE DIVISION.
021100
021200 MAIN-PROGRAM-I.
021300
021400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021600                                 UNTIL WS-FIN-LECTURA
021700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021800
021900 MAIN-PROGRAM-F. GOBACK.
022000
022100*-----------------------------------------------------------------
022200 1000-INICIO-I.
022300
022400     SET WS-NO-FIN-LECTURA TO TRUE
022500
022600     OPEN INPUT  VOTRQ
022700     OPEN INPUT  SESSION-FILE
022800     OPEN INPUT  VOTE-OLD
022900     OPEN OUTPUT VOTE-NEW
023000     OPEN INPUT  CANVASS-OLD
023100     OPEN OUTPUT CANVASS-NEW
023200
023300     IF FS-VOTRQ NOT EQUAL '00' OR FS-SESION NOT EQUAL '00'
023400        OR FS-VOTOLD NOT EQUAL '00' OR FS-VOTNEW NOT EQUAL '00'
023500        OR FS-CANOLD NOT EQUAL '00' OR FS-CANNEW NOT EQUAL '00'
023600        DISPLAY '* ERROR EN OPEN DE ALGUN ARCHIVO DE PGMVOTA'
023700        SET WS-FIN-LECTURA TO TRUE
023800     END-IF
023900
024000     PERFORM 1100-CARGAR-SESIONES-I THRU 1100-CARGAR-SESIONES-F
024100     PERFORM 1200-CARGAR-VOTOS-I    THRU 1200-CARGAR-VOTOS-F
024200     PERFORM 1300-CARGAR-CANVASS-I  THRU 1300-CARGAR-CANVASS-F
024300
024400     PERFORM 2100-LEER-VOTRQ-I THRU 2100-LEER-VOTRQ-F.
024500
024600 1000-INICIO-F. EXIT.
024700
024800*-----------------------------------------------------------------
024900*    CARGA SESSION-FILE COMPLETO (YA VIENE ORDENADO POR SESSION-ID
025000*    DESDE PGMSESA) PARA VALIDAR EXISTENCIA CON SEARCH ALL.
025100*-----------------------------------------------------------------
025200 1100-CARGAR-SESIONES-I.
025300
025400     PERFORM 1110-LEER-SESION-I THRU 1110-LEER-SESION-F
025500        UNTIL FS-SESION EQUAL '10'
025600
025700     CLOSE SESSION-FILE.
025800
025900 1100-CARGAR-SESIONES-F. EXIT.
026000
026100*-----------------------------------------------------------------
026200 1110-LEER-SESION-I.
026300
026400     READ SESSION-FILE INTO SESSION-RECORD
026500     IF FS-SESION EQUAL '00' THEN
026600        ADD 1 TO WS-CANT-SESIONES
026700        MOVE SESSION-ID          TO
026800                 WS-SES-ID-TAB(WS-CANT-SESIONES)
026900        MOVE SESSION-CANVASS-ID  TO
027000                 WS-SES-CANVASS-TAB(WS-CANT-SESIONES)
027100        MOVE SESSION-OPENING-TIME TO
027200                 WS-SES-APERT-TAB(WS-CANT-SESIONES)
027300        MOVE SESSION-CLOSING-TIME TO
027400                 WS-SES-CIERRE-TAB(WS-CANT-SESIONES)
027500        MOVE SESSION-STATUS      TO
027600                 WS-SES-ESTADO-TAB(WS-CANT-SESIONES)
027700     ELSE
027800        IF FS-SESION NOT EQUAL '10' THEN
027900           DISPLAY '* ERROR LECTURA SESSION-FILE = ' FS-SESION
028000        END-IF
028100     END-IF.
028200
028300 1110-LEER-SESION-F. EXIT.
028400
028500*-----------------------------------------------------------------
028600*    CARGA VOTE-OLD (VOTOS DE CORRIDAS ANTERIORES) PARA LA TABLA
028700*    DE DUPLICADOS Y COPIA CADA REGISTRO HACIA VOTE-NEW.
028800*-----------------------------------------------------------------
028900 1200-CARGAR-VOTOS-I.
029000
029100     PERFORM 1210-LEER-VOTO-OLD-I THRU 1210-LEER-VOTO-OLD-F
029200        UNTIL FS-VOTOLD EQUAL '10'
029300
029400     CLOSE VOTE-OLD.
029500
029600 1200-CARGAR-VOTOS-F. EXIT.
029700
029800*-----------------------------------------------------------------
029900 1210-LEER-VOTO-OLD-I.
030000
030100     READ VOTE-OLD INTO VOTE-RECORD
030200     IF FS-VOTOLD EQUAL '00' THEN
030300        ADD 1 TO WS-CANT-VOTOS-PREVIOS
030400        MOVE VOTE-USER-ID    TO
030500           WS-VOT-USUARIO-TAB(WS-CANT-VOTOS-PREVIOS)
030600        MOVE VOTE-SESSION-ID TO
030700           WS-VOT-SESION-TAB(WS-CANT-VOTOS-PREVIOS)
030800        WRITE REG-VOTE-NEW FROM VOTE-RECORD
030900     ELSE
031000        IF FS-VOTOLD NOT EQUAL '10' THEN
031100           DISPLAY '* ERROR LECTURA VOTE-OLD = ' FS-VOTOLD
031200        END-IF
031300     END-IF.
031400
031500 1210-LEER-VOTO-OLD-F. EXIT.
031600
031700*-----------------------------------------------------------------
031800*    CARGA CANVASS-OLD EN TABLA PARA ACUMULAR LOS NUEVOS VOTOS
031900*    EN MEMORIA (SE VUELCA COMPLETO EN 9999-FINAL-I).
032000*-----------------------------------------------------------------
032100 1300-CARGAR-CANVASS-I.
032200
032300     PERFORM 1310-LEER-CANVASS-OLD-I THRU 1310-LEER-CANVASS-OLD-F
032400        UNTIL FS-CANOLD EQUAL '10'.
032500
032600 1300-CARGAR-CANVASS-F. EXIT.
032700
032800*-----------------------------------------------------------------
032900 1310-LEER-CANVASS-OLD-I.
033000
033100     READ CANVASS-OLD INTO CANVASS-RECORD
033200     IF FS-CANOLD EQUAL '00' THEN
033300        ADD 1 TO WS-CANT-CANVASS
033400        MOVE CANVASS-ID                  TO
033500           WS-CAN-ID-TAB(WS-CANT-CANVASS)
033600        MOVE CANVASS-TITLE               TO
033700           WS-CAN-TITULO-TAB(WS-CANT-CANVASS)
033800        MOVE CANVASS-TOTAL-VOTES         TO
033900           WS-CAN-TOTAL-TAB(WS-CANT-CANVASS)
034000        MOVE CANVASS-AFFIRMATIVE-VOTES   TO
034100           WS-CAN-AFIRM-TAB(WS-CANT-CANVASS)
034200        MOVE CANVASS-NEGATIVE-VOTES      TO
034300           WS-CAN-NEGAT-TAB(WS-CANT-CANVASS)
034400     ELSE
034500        IF FS-CANOLD NOT EQUAL '10' THEN
034600           DISPLAY '* ERROR LECTURA CANVASS-OLD = ' FS-CANOLD
034700        END-IF
034800     END-IF.
034900
035000 1310-LEER-CANVASS-OLD-F. EXIT.
035100
035200*-----------------------------------------------------------------
035300 2000-PROCESO-I.
035400
035500     ADD 1 TO WS-CANT-LEIDOS
035600
035700     PERFORM 2200-NORMALIZAR-CPF-I THRU 2200-NORMALIZAR-CPF-F
035800     PERFORM 2300-VALIDAR-VOTO-I   THRU 2300-VALIDAR-VOTO-F
035900
036000     IF WS-VOTO-VALIDO EQUAL 'S' THEN
036100        PERFORM 2400-GRABAR-VOTO-I THRU 2400-GRABAR-VOTO-F
036200        ADD 1 TO WS-CANT-ACEPTADOS
036300     ELSE
036400        ADD 1 TO WS-CANT-RECHAZOS
036500        DISPLAY '* ' WS-COD-RECHAZO ' - ' VOTRQ-SESSION-ID
036600     END-IF
036700
036800     PERFORM 2100-LEER-VOTRQ-I THRU 2100-LEER-VOTRQ-F.
036900
037000 2000-PROCESO-F. EXIT.
037100
037200*-----------------------------------------------------------------
037300*    DEJA SOLO LOS DIGITOS DEL CPF INFORMADO EN VOTRQ-CPF.
037400*-----------------------------------------------------------------
037500 2200-NORMALIZAR-CPF-I.
037600
037700     MOVE ZEROS TO WS-CPF-IX-DESTINO
037800     MOVE '00000000000' TO WS-CPF-CRUDO
037900
038000     PERFORM 2210-COPIAR-DIGITO-I THRU 2210-COPIAR-DIGITO-F
038100        VARYING WS-CPF-IX FROM 1 BY 1
038200        UNTIL WS-CPF-IX GREATER 14.
038300
038400 2200-NORMALIZAR-CPF-F. EXIT.
038500
038600*-----------------------------------------------------------------
038700 2210-COPIAR-DIGITO-I.
038800
038900     IF VOTRQ-CPF(WS-CPF-IX:1) IS NUMERIC THEN
039000        ADD 1 TO WS-CPF-IX-DESTINO
039100        IF WS-CPF-IX-DESTINO NOT GREATER 11 THEN
039200           MOVE VOTRQ-CPF(WS-CPF-IX:1)
039300              TO WS-CPF-DIGITO(WS-CPF-IX-DESTINO)
039400        END-IF
039500     END-IF.
039600
039700 2210-COPIAR-DIGITO-F. EXIT.
039800
039900*-----------------------------------------------------------------
040000*    CASCADA DE VALIDACIONES DE NEGOCIO DE LA TRANSACCION DE
040100*    VOTO (ORDEN DE PRIORIDAD DE RECHAZO IGUAL AL DEL SERVICIO
040200*    DE VOTACION).
040300*-----------------------------------------------------------------
040400 2300-VALIDAR-VOTO-I.
040500
040600     MOVE 'N'      TO WS-VOTO-VALIDO
040700     MOVE SPACES   TO WS-COD-RECHAZO
040800     MOVE ZEROS    TO WS-IX-SESION-MATCH
040900
041000     SEARCH ALL WS-SES-OCURR
041100        AT END
041200           CONTINUE
041300        WHEN WS-SES-ID-TAB(WS-IX-SES) EQUAL VOTRQ-SESSION-ID
041400           MOVE WS-IX-SES TO WS-IX-SESION-MATCH
041500     END-SEARCH
041600
041700     EVALUATE TRUE
041800        WHEN ASOC-INHABILITADO OF VOTRQ-RECORD
041900           MOVE 'user.unable.to.vote' TO WS-COD-RECHAZO
042000        WHEN WS-IX-SESION-MATCH EQUAL ZEROS
042100           MOVE 'voting.session.no.longer.open'
042200                TO WS-COD-RECHAZO
042300        WHEN OTHER
042400           PERFORM 2310-DERIVAR-ESTADO-SESION-I
042500              THRU 2310-DERIVAR-ESTADO-SESION-F
042600           IF LK-STATUS NOT EQUAL 'O' THEN
042700              MOVE 'voting.session.no.longer.open'
042800                   TO WS-COD-RECHAZO
042900           ELSE
043000              PERFORM 2320-BUSCAR-VOTO-PREVIO-I
043100                 THRU 2320-BUSCAR-VOTO-PREVIO-F
043200              IF WS-COD-RECHAZO EQUAL SPACES THEN
043300                 MOVE 'S' TO WS-VOTO-VALIDO
043400              END-IF
043500           END-IF
043600     END-EVALUATE.
043700
043800 2300-VALIDAR-VOTO-F. EXIT.
043900
044000*-----------------------------------------------------------------
044100 2310-DERIVAR-ESTADO-SESION-I.
044200
044300     MOVE 'D' TO LK-FUNCION
044400     MOVE WS-SES-APERT-TAB(WS-IX-SESION-MATCH)  TO LK-BASE-TIME
044500     MOVE WS-SES-CIERRE-TAB(WS-IX-SESION-MATCH) TO LK-CLOSE-TIME
044600     CALL WS-PGMHRCAL USING LK-COMUNICACION.
044700
044800 2310-DERIVAR-ESTADO-SESION-F. EXIT.
044900
045000*-----------------------------------------------------------------
045100 2320-BUSCAR-VOTO-PREVIO-I.
045200
045300     SEARCH ALL WS-VOT-OCURR
045400        AT END
045500           CONTINUE
045600        WHEN WS-VOT-USUARIO-TAB(WS-IX-VOT) EQUAL
045700                WS-CPF-CRUDO
045800           AND WS-VOT-SESION-TAB(WS-IX-VOT) EQUAL
045900                VOTRQ-SESSION-ID
046000           MOVE 'vote.already.exists' TO WS-COD-RECHAZO
046100     END-SEARCH.
046200
046300 2320-BUSCAR-VOTO-PREVIO-F. EXIT.
046400
046500*-----------------------------------------------------------------
046600*    GRABA EL VOTO, LO INSERTA ORDENADO EN LA TABLA DE VOTOS
046700*    (PARA QUE VOTOS DE LA MISMA CORRIDA TAMBIEN SE DETECTEN
046800*    COMO DUPLICADOS) Y ACTUALIZA EL ESCRUTINIO EN MEMORIA.
046900*-----------------------------------------------------------------
047000 2400-GRABAR-VOTO-I.
047100
047200     ADD 1 TO WS-SEC-ID
047300     PERFORM 2410-ARMAR-CLAVE-VOTO-I THRU 2410-ARMAR-CLAVE-VOTO-F
047400
047500     MOVE SPACES              TO VOTE-RECORD
047600     MOVE WS-CLAVE-GENERADA(1:23) TO VOTE-ID(1:23)
047700     MOVE WS-CPF-CRUDO        TO VOTE-USER-ID
047800     MOVE VOTRQ-SESSION-ID    TO VOTE-SESSION-ID
047900     MOVE VOTRQ-CHOICE        TO VOTE-CHOICE
048000
048100     WRITE REG-VOTE-NEW FROM VOTE-RECORD
048200     IF FS-VOTNEW NOT EQUAL '00' THEN
048300        DISPLAY '* ERROR WRITE VOTE-NEW = ' FS-VOTNEW
048400     END-IF
048500
048600     ADD 1 TO WS-CANT-VOTOS-PREVIOS
048700     PERFORM 2420-INSERTAR-VOTO-ORDENADO-I
048800        THRU 2420-INSERTAR-VOTO-ORDENADO-F
048900
049000     PERFORM 2430-ACTUALIZAR-CANVASS-I
049100        THRU 2430-ACTUALIZAR-CANVASS-F.
049200
049300 2400-GRABAR-VOTO-F. EXIT.
049400
049500*-----------------------------------------------------------------
049600 2410-ARMAR-CLAVE-VOTO-I.
049700
049800     MOVE 'N' TO LK-FUNCION
049900     CALL WS-PGMHRCAL USING LK-COMUNICACION
050000
050100     MOVE LK-NOW-TIME(1:4)   TO WS-KEY-ANIO
050200     MOVE LK-NOW-TIME(6:2)   TO WS-KEY-MES
050300     MOVE LK-NOW-TIME(9:2)   TO WS-KEY-DIA
050400     MOVE LK-NOW-TIME(12:2)  TO WS-KEY-HORA
050500     MOVE LK-NOW-TIME(15:2)  TO WS-KEY-MINUTO
050600     MOVE LK-NOW-TIME(18:2)  TO WS-KEY-SEGUNDO
050700
050800     MOVE WS-KEY-ANIO        TO WS-CG-FECHA(1:4)
050900     MOVE WS-KEY-MES         TO WS-CG-FECHA(5:2)
051000     MOVE WS-KEY-DIA         TO WS-CG-FECHA(7:2)
051100     MOVE WS-KEY-HORA        TO WS-CG-HORA(1:2)
051200     MOVE WS-KEY-MINUTO      TO WS-CG-HORA(3:2)
051300     MOVE WS-KEY-SEGUNDO     TO WS-CG-HORA(5:2)
051400     MOVE WS-SEC-ID          TO WS-CG-SECUENCIA
051500
051600     DISPLAY '* PGMVOTA - CLAVE DE VOTO GENERADA: '
051700             WS-CLAVE-DISPLAY.
051800
051900 2410-ARMAR-CLAVE-VOTO-F. EXIT.
052000
052100*-----------------------------------------------------------------
052200 2420-INSERTAR-VOTO-ORDENADO-I.
052300
052400     MOVE WS-CANT-VOTOS-PREVIOS TO WS-IX
052500
052600     PERFORM 2425-CORRER-LUGAR-I THRU 2425-CORRER-LUGAR-F
052700        UNTIL WS-IX EQUAL 1
052800        OR WS-VOT-CLAVE-TAB(WS-IX - 1) NOT GREATER THAN
052900              WS-CPF-CRUDO
053000
053100     MOVE WS-CPF-CRUDO     TO WS-VOT-USUARIO-TAB(WS-IX)
053200     MOVE VOTRQ-SESSION-ID TO WS-VOT-SESION-TAB(WS-IX).
053300
053400 2420-INSERTAR-VOTO-ORDENADO-F. EXIT.
053500
053600*-----------------------------------------------------------------
053700 2425-CORRER-LUGAR-I.
053800
053900     MOVE WS-VOT-CLAVE-TAB(WS-IX - 1)
054000                 TO WS-VOT-CLAVE-TAB(WS-IX)
054100     SUBTRACT 1 FROM WS-IX.
054200
054300 2425-CORRER-LUGAR-F. EXIT.
054400
054500*-----------------------------------------------------------------
054600*    SUMA EL VOTO A LOS TOTALES DEL ESCRUTINIO CORRESPONDIENTE
054700*    EN LA TABLA CARGADA EN MEMORIA (SE VUELCA AL FINAL).
054800*-----------------------------------------------------------------
054900 2430-ACTUALIZAR-CANVASS-I.
055000
055100     SEARCH ALL WS-CAN-OCURR
055200        AT END
055300           DISPLAY '* ERROR - CANVASS NO ENCONTRADO PARA '
055400                   WS-SES-CANVASS-TAB(WS-IX-SESION-MATCH)
055500        WHEN WS-CAN-ID-TAB(WS-IX-CAN) EQUAL
055600                WS-SES-CANVASS-TAB(WS-IX-SESION-MATCH)
055700           ADD 1 TO WS-CAN-TOTAL-TAB(WS-IX-CAN)
055800           IF VOTRQ-CHOICE EQUAL 'Y' THEN
055900              ADD 1 TO WS-CAN-AFIRM-TAB(WS-IX-CAN)
056000           ELSE
056100              ADD 1 TO WS-CAN-NEGAT-TAB(WS-IX-CAN)
056200           END-IF
056300     END-SEARCH.
056400
056500 2430-ACTUALIZAR-CANVASS-F. EXIT.
056600
056700*-----------------------------------------------------------------
056800 2100-LEER-VOTRQ-I.
056900
057000     READ VOTRQ INTO VOTRQ-RECORD
057100
057200     EVALUATE FS-VOTRQ
057300        WHEN '00'
057400           CONTINUE
057500        WHEN '10'
057600           SET WS-FIN-LECTURA TO TRUE
057700        WHEN OTHER
057800           DISPLAY '* ERROR EN LECTURA VOTRQ = ' FS-VOTRQ
057900           SET WS-FIN-LECTURA TO TRUE
058000     END-EVALUATE.
058100
058200 2100-LEER-VOTRQ-F. EXIT.
058300
058400*-----------------------------------------------------------------
058500*    VUELCA LA TABLA DE ESCRUTINIOS (YA ACTUALIZADA CON LOS
058600*    VOTOS DE LA CORRIDA) A CANVASS-NEW.
058700*-----------------------------------------------------------------
058800 9999-FINAL-I.
058900
059000     PERFORM 9990-GRABAR-CANVASS-I THRU 9990-GRABAR-CANVASS-F
059100        VARYING WS-IX FROM 1 BY 1
059200        UNTIL WS-IX GREATER WS-CANT-CANVASS
059300
059400     MOVE WS-CANT-LEIDOS    TO WS-CANT-LEIDOS-PR
059500     MOVE WS-CANT-ACEPTADOS TO WS-CANT-ACEPT-PR
059600     MOVE WS-CANT-RECHAZOS  TO WS-CANT-RECHAZ-PR
059700
059800     DISPLAY ' '
059900     DISPLAY '**********************************************'
060000     DISPLAY 'PGMVOTA - EMISION DE VOTOS'
060100     DISPLAY 'VOTOS LEIDOS     = ' WS-CANT-LEIDOS-PR
060200     DISPLAY 'VOTOS ACEPTADOS  = ' WS-CANT-ACEPT-PR
060300     DISPLAY 'VOTOS RECHAZADOS = ' WS-CANT-RECHAZ-PR
060400     DISPLAY '**********************************************'
060500
060600     CLOSE VOTRQ
060700     CLOSE VOTE-NEW
060800     CLOSE CANVASS-OLD
060900     CLOSE CANVASS-NEW
061000     IF FS-VOTRQ NOT EQUAL '00' OR FS-VOTNEW NOT EQUAL '00'
061100        OR FS-CANNEW NOT EQUAL '00'
061200        DISPLAY '* ERROR EN CLOSE DE ALGUN ARCHIVO DE PGMVOTA'
061300        MOVE 9999 TO RETURN-CODE
061400     END-IF.
061500
061600 9999-FINAL-F. EXIT.
061700
061800*-----------------------------------------------------------------
061900 9990-GRABAR-CANVASS-I.
062000
062100     MOVE SPACES                        TO CANVASS-RECORD
062200     MOVE WS-CAN-ID-TAB(WS-IX)           TO CANVASS-ID
062300     MOVE WS-CAN-TITULO-TAB(WS-IX)       TO CANVASS-TITLE
062400     MOVE WS-CAN-TOTAL-TAB(WS-IX)        TO
062500                               CANVASS-TOTAL-VOTES
062600     MOVE WS-CAN-AFIRM-TAB(WS-IX)        TO
062700                               CANVASS-AFFIRMATIVE-VOTES
062800     MOVE WS-CAN-NEGAT-TAB(WS-IX)        TO
062900                               CANVASS-NEGATIVE-VOTES
063000     WRITE REG-CANVASS-NEW FROM CANVASS-RECORD.
063100
063200 9990-GRABAR-CANVASS-F. EXIT.
