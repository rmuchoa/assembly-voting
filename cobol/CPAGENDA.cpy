000100*////////////////// (AGENDA) /////////////////////////////////////
000200************************************************************
000300*     LAYOUT ARCHIVO   AGENDA-FILE                          *
000400*     TEMAS DE ASAMBLEA PUESTOS A VOTACION                  *
000500*     LARGO REGISTRO = 140 BYTES                             *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800*     MANT. 11/2023 M.QUISPE  - Y2K/REVISION ANCHO CAMPOS    *
000900************************************************************
001000 01  AGENDA-RECORD.
001100*     POSICION RELATIVA (01:36) - IDENTIFICADOR UNICO (UUID)
001200     03  AGENDA-ID              PIC X(36)   VALUE SPACES.
001300*     POSICION RELATIVA (37:100) - TITULO DEL TEMA A VOTAR
001400     03  AGENDA-TITLE           PIC X(100)  VALUE SPACES.
001500*     POSICION RELATIVA (137:04) - RESERVADO PARA USO FUTURO
001600     03  FILLER                 PIC X(04)   VALUE SPACES.
