000100*////////////////// (REPORT) //////////////////////////////////////
000200************************************************************
000300*     LAYOUT ARCHIVO   REPORT-FILE (SALIDA)                  *
000400*     UNA LINEA POR SESION PUBLICADA POR EL BARRIDO PGMPUBL  *
000500*     LARGO REGISTRO = 195 BYTES                              *
000600************************************************************
000700*     MANT. 09/2020 L.ACOSTA  - ALTA COPY INICIAL (TCK-3388) *
000800************************************************************
000900 01  REPORT-RECORD.
001000*     COL 001-100 - TITULO DEL TEMA/ESCRUTINIO
001100     03  REPORT-TITLE               PIC X(100)  VALUE SPACES.
001200*     COL 101-101 - ESTADO DE LA SESION AL MOMENTO DE PUBLICAR
001300     03  REPORT-STATUS              PIC X(01)   VALUE SPACES.
001400*     COL 102-108 - TOTAL DE VOTOS
001500     03  REPORT-TOTAL-VOTES         PIC 9(07)   VALUE ZEROS.
001600*     COL 109-115 - VOTOS AFIRMATIVOS
001700     03  REPORT-AFFIRMATIVE-VOTES   PIC 9(07)   VALUE ZEROS.
001800*     COL 116-122 - VOTOS NEGATIVOS
001900     03  REPORT-NEGATIVE-VOTES      PIC 9(07)   VALUE ZEROS.
002000*     COL 123-158 - UUID DE LA AGENDA
002100     03  REPORT-AGENDA-ID           PIC X(36)   VALUE SPACES.
002200*     COL 159-194 - UUID DE LA SESION
002300     03  REPORT-SESSION-ID          PIC X(36)   VALUE SPACES.
002400*     COL 195-195 - DECISION  A=APROBADO  R=RECHAZADO
002500     03  REPORT-DECISION            PIC X(01)   VALUE SPACES.
002600         88  CONTEO-APROBADO            VALUE 'A'.
002700         88  CONTEO-RECHAZADO           VALUE 'R'.
