000100*////////////////// (CANVASS) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT ARCHIVO   CANVASS-FILE                          *
000400*     ESCRUTINIO (CONTEO CORRIENTE) DE UNA SESION DE VOTO    *
000500*     LARGO REGISTRO = 149 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800************************************************************
000900 01  CANVASS-RECORD.
001000*     POSICION RELATIVA (001:36) - IDENTIFICADOR UNICO (UUID)
001100     03  CANVASS-ID                  PIC X(36)     VALUE SPACES.
001200*     POSICION RELATIVA (037:100) - COPIA DEL TITULO DE AGENDA
001300     03  CANVASS-TITLE               PIC X(100)    VALUE SPACES.
001400*     POSICION RELATIVA (137:07) - TOTAL DE VOTOS EMITIDOS
001500     03  CANVASS-TOTAL-VOTES         PIC 9(07)     COMP-3
001600                                                    VALUE ZEROS.
001700*     POSICION RELATIVA (144:07) - VOTOS AFIRMATIVOS (SI)
001800     03  CANVASS-AFFIRMATIVE-VOTES   PIC 9(07)     COMP-3
001900                                                    VALUE ZEROS.
002000*     POSICION RELATIVA (151:07) - VOTOS NEGATIVOS (NO)
002100     03  CANVASS-NEGATIVE-VOTES      PIC 9(07)     COMP-3
002200                                                    VALUE ZEROS.
002300*     RESERVADO PARA USO FUTURO
002400     03  FILLER                      PIC X(04)     VALUE SPACES.
