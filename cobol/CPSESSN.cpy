000100*////////////////// (SESSION) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT ARCHIVO   SESSION-FILE                          *
000400*     VENTANA DE VOTACION DE UN TEMA DE AGENDA (1:1)         *
000500*     LARGO REGISTRO = 168 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800*     MANT. 08/2020 L.ACOSTA  - AGREGADO SESSION-PUBLISHED   *
000900*                                (TCK-3388, corte de reporte)*
001000************************************************************
001100 01  SESSION-RECORD.
001200*     POSICION RELATIVA (001:36) - IDENTIFICADOR UNICO (UUID)
001300     03  SESSION-ID              PIC X(36)  VALUE SPACES.
001400*     POSICION RELATIVA (037:36) - FK AL TEMA DE AGENDA
001500     03  SESSION-AGENDA-ID       PIC X(36)  VALUE SPACES.
001600*     POSICION RELATIVA (073:36) - FK AL ESCRUTINIO (CANVASS)
001700     03  SESSION-CANVASS-ID      PIC X(36)  VALUE SPACES.
001800*     POSICION RELATIVA (109:26) - FECHA/HORA DE APERTURA
001900*     FORMATO AAAA-MM-DDTHH:MM:SS.NNNNNN (ISO-8601)
002000     03  SESSION-OPENING-TIME    PIC X(26)  VALUE SPACES.
002100*     REDEFINE DE APERTURA PARA DESCOMPONER EN COMPONENTES
002200     03  SESSAO-ABERT-COMPON REDEFINES SESSION-OPENING-TIME.
002300         05  SOAB-ANIO           PIC X(04).
002400         05  FILLER              PIC X.
002500         05  SOAB-MES            PIC X(02).
002600         05  FILLER              PIC X.
002700         05  SOAB-DIA            PIC X(02).
002800         05  FILLER              PIC X.
002900         05  SOAB-HORA           PIC X(02).
003000         05  FILLER              PIC X.
003100         05  SOAB-MINUTO         PIC X(02).
003200         05  FILLER              PIC X.
003300         05  SOAB-SEGUNDO        PIC X(02).
003400         05  FILLER              PIC X(07).
003500*     POSICION RELATIVA (135:26) - FECHA/HORA DE CIERRE
003600*     SESSION-CLOSING-TIME = SESSION-OPENING-TIME + PLAZO-MIN
003700     03  SESSION-CLOSING-TIME    PIC X(26)  VALUE SPACES.
003800*     REDEFINE DE CIERRE PARA DESCOMPONER EN COMPONENTES
003900     03  SESSAO-CERRE-COMPON REDEFINES SESSION-CLOSING-TIME.
004000         05  SOCI-ANIO           PIC X(04).
004100         05  FILLER              PIC X.
004200         05  SOCI-MES            PIC X(02).
004300         05  FILLER              PIC X.
004400         05  SOCI-DIA            PIC X(02).
004500         05  FILLER              PIC X.
004600         05  SOCI-HORA           PIC X(02).
004700         05  FILLER              PIC X.
004800         05  SOCI-MINUTO         PIC X(02).
004900         05  FILLER              PIC X.
005000         05  SOCI-SEGUNDO        PIC X(02).
005100         05  FILLER              PIC X(07).
005200*     POSICION RELATIVA (161:01) - ESTADO PERSISTIDO DE LA SESION
005300     03  SESSION-STATUS          PIC X(01)  VALUE 'W'.
005400         88  SESSAO-ESPERA           VALUE 'W'.
005500         88  SESSAO-ABIERTA          VALUE 'O'.
005600         88  SESSAO-CERRADA          VALUE 'C'.
005700*     POSICION RELATIVA (162:01) - REPORTE YA PUBLICADO S/N
005800     03  SESSION-PUBLISHED       PIC X(01)  VALUE 'N'.
005900         88  SESSAO-PUBLICADA        VALUE 'Y'.
006000         88  SESSAO-NO-PUBLICADA     VALUE 'N'.
006100*     POSICION RELATIVA (163:06) - RESERVADO PARA USO FUTURO
006200     03  FILLER                  PIC X(06)  VALUE SPACES.
