000100*////////////////// (SESRQ) //////////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSACCION  SESSION-OPEN (ENTRADA DE PGMSESA)  *
000400*     UNA APERTURA DE SESION DE VOTO POR REGISTRO            *
000500*     LARGO REGISTRO = 042 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800************************************************************
000900 01  SESRQ-RECORD.
001000*     POSICION RELATIVA (01:36) - UUID DE LA AGENDA A ABRIR
001100     03  SESRQ-AGENDA-ID        PIC X(36)  VALUE SPACES.
001200*     POSICION RELATIVA (37:04) - PLAZO EN MINUTOS (0=DEFAULT 1)
001300     03  SESRQ-DEADLINE-MIN     PIC 9(04)  VALUE ZEROS.
001400*     RESERVADO PARA USO FUTURO
001500     03  FILLER                 PIC X(02)  VALUE SPACES.
