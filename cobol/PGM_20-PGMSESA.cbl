000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSESA.
000300 AUTHOR. M. QUISPE.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 03/07/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*                 SUBSISTEMA DE ASAMBLEA - APERTURA DE SESION    *
001100*                 ================================================*
001200*   - LEE LA TRANSACCION DE APERTURA DE SESION (SESRQ), UNA POR  *
001300*     TEMA A PONER A VOTACION EN LA CORRIDA.                     *
001400*   - VALIDA QUE EL TEMA EXISTA EN AGENDA-FILE.                  *
001500*   - VALIDA QUE EL TEMA NO TENGA YA UNA SESION ABIERTA.         *
001600*   - GENERA LA SESION (SESSION-FILE) Y SU ESCRUTINIO EN CERO    *
001700*     (CANVASS-FILE), CALCULANDO LA HORA DE CIERRE CON EL PLAZO  *
001800*     INFORMADO (O 1 MINUTO POR DEFECTO) VIA PGMHRCAL.           *
001900******************************************************************
002000*  HISTORIAL DE CAMBIOS
002100******************************************************************
002200*  03/07/1990 M.QUISPE   ALTA DEL PROGRAMA (TCK-3319)             TCK-3319
002300*  19/02/1993 R.PRIETO   RECHAZO POR SESION YA ABIERTA PARA LA
002400*                        MISMA AGENDA (TCK-3341)                  TCK-3341
002500*  11/11/1995 L.ACOSTA   PLAZO POR DEFECTO DE 1 MINUTO CUANDO
002600*                        SESRQ-DEADLINE-MIN VIENE EN CERO
002700*                        (TCK-3362)                               TCK-3362
002800*  29/12/1998 L.ACOSTA   ARREGLO Y2K - EL SESSION-ID Y EL
002900*                        CANVASS-ID SE ARMAN CON ANIO DE 4
003000*                        DIGITOS PROVISTO POR PGMHRCAL (TCK-3390) TCK-3390
003100*  02/06/2022 M.QUISPE   VALIDACION DE EXISTENCIA DE AGENDA
003200*                        PASA A SEARCH ALL SOBRE TABLA ORDENADA
003300*                        (TCK-3405)                               TCK-3405
003400******************************************************************
003500
003600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     CLASS CLASE-SI-NO IS 'S' 'N'.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT AGENDA   ASSIGN DDAGDA
004600     FILE STATUS IS FS-AGDA.
004700
004800     SELECT SESRQ    ASSIGN DDSESRQ
004900     FILE STATUS IS FS-SESRQ.
005000
005100     SELECT SESSION-OLD ASSIGN DDSESOLD
005200     FILE STATUS IS FS-SESOLD.
005300
005400     SELECT SESSION-NEW ASSIGN DDSESNEW
005500     FILE STATUS IS FS-SESNEW.
005600
005700     SELECT CANVASS-OLD ASSIGN DDCANOLD
005800     FILE STATUS IS FS-CANOLD.
005900
006000     SELECT CANVASS-NEW ASSIGN DDCANNEW
006100     FILE STATUS IS FS-CANNEW.
006200
006300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  AGENDA
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-AGENDA          PIC X(140).
007100
007200 FD  SESRQ
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-SESRQ           PIC X(042).
007600
007700 FD  SESSION-OLD
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-SESSION-OLD     PIC X(168).
008100
008200 FD  SESSION-NEW
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-SESSION-NEW     PIC X(168).
008600
008700 FD  CANVASS-OLD
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-CANVASS-OLD     PIC X(149).
009100
009200 FD  CANVASS-NEW
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-CANVASS-NEW     PIC X(149).
009600
009700 WORKING-STORAGE SECTION.
009800*=======================*
009900
010000*----------- ARCHIVOS -------------------------------------------
010100 77  FS-AGDA                 PIC XX  VALUE SPACES.
010200 77  FS-SESRQ                PIC XX  VALUE SPACES.
010300 77  FS-SESOLD               PIC XX  VALUE SPACES.
010400 77  FS-SESNEW               PIC XX  VALUE SPACES.
010500 77  FS-CANOLD               PIC XX  VALUE SPACES.
010600 77  FS-CANNEW               PIC XX  VALUE SPACES.
010700
010800 77  WS-STATUS-FIN           PIC X   VALUE 'N'.
010900     88  WS-FIN-LECTURA            VALUE 'Y'.
011000     88  WS-NO-FIN-LECTURA         VALUE 'N'.
011100
011200*----------- CALL A LA RUTINA DE FECHA/HORA ----------------------
011300 77  WS-PGMHRCAL             PIC X(8)  VALUE 'PGMHRCAL'.
011400
011500*----------- CONTADORES (BINARIOS) --------------------------------
011600 77  WS-CANT-LEIDAS          PIC S9(07) COMP  VALUE ZEROS.
011700 77  WS-CANT-ABIERTAS        PIC S9(07) COMP  VALUE ZEROS.
011800 77  WS-CANT-RECHAZOS        PIC S9(07) COMP  VALUE ZEROS.
011900 77  WS-CANT-AGENDAS         PIC S9(07) COMP  VALUE ZEROS.
012000 77  WS-CANT-SESIONES        PIC S9(07) COMP  VALUE ZEROS.
012100 77  WS-IX                   PIC S9(07) COMP  VALUE ZEROS.
012200 77  WS-SEC-ID                PIC S9(07) COMP  VALUE ZEROS.
012300
012400*----------- VALIDACION DE LA TRANSACCION -------------------------
012500 77  WS-AGENDA-EXISTE        PIC X(01) VALUE 'N'.
012600 77  WS-SESION-YA-ABIERTA    PIC X(01) VALUE 'N'.
012700 77  WS-DEADLINE-EFECTIVO    PIC 9(04) VALUE ZEROS.
012800 77  WS-TITULO-AGENDA        PIC X(100) VALUE SPACES.
012900
013000*----------- ARMADO DE CLAVES DE SESION/ESCRUTINIO ----------------
013100*     EL SHOP NO GENERA UUID; ARMA UNA CLAVE FIJA CON FECHA,
013200*     HORA Y UN SECUENCIAL DE CORRIDA (VER TCK-3390).
013300 01  WS-CLAVE-GENERADA.
013400     03  WS-CG-PREFIJO       PIC X(02)  VALUE SPACES.
013500     03  WS-CG-FECHA         PIC 9(08)  VALUE ZEROS.
013600     03  WS-CG-HORA          PIC 9(06)  VALUE ZEROS.
013700     03  WS-CG-SECUENCIA     PIC 9(07)  VALUE ZEROS.
013800     03  FILLER              PIC X(13)  VALUE SPACES.
013900
014000*     VISTA ALTERNATIVA DE LA CLAVE PARA IMPRESION EN PANTALLA
014100 01  WS-CLAVE-DISPLAY REDEFINES WS-CLAVE-GENERADA
014200                       PIC X(36).
014300
014400*----------- COMPONENTES DE FECHA EXTRAIDOS DE LK-NOW-TIME --------
014500 77  WS-KEY-ANIO             PIC 9(04) VALUE ZEROS.
014600 77  WS-KEY-MES              PIC 9(02) VALUE ZEROS.
014700 77  WS-KEY-DIA              PIC 9(02) VALUE ZEROS.
014800 77  WS-KEY-HORA             PIC 9(02) VALUE ZEROS.
014900 77  WS-KEY-MINUTO           PIC 9(02) VALUE ZEROS.
015000 77  WS-KEY-SEGUNDO          PIC 9(02) VALUE ZEROS.
015100
015200*----------- IMPRESION DE TOTALES ---------------------------------
015300 77  WS-CANT-LEIDAS-PR       PIC ZZZ.ZZ9.
015400 77  WS-CANT-ABIERTAS-PR     PIC ZZZ.ZZ9.
015500 77  WS-CANT-RECHAZOS-PR     PIC ZZZ.ZZ9.
015600
015700*----------- TABLA DE AGENDAS (EXISTENCIA) ------------------------
015800 01  WS-TABLA-AGENDAS.
015900     03  WS-AGDA-OCURR     OCCURS 9999 TIMES
016000                            ASCENDING KEY IS WS-AGDA-ID-TAB
016100                            INDEXED BY WS-IX-AGDA.
016200         05  WS-AGDA-ID-TAB    PIC X(36)  VALUE HIGH-VALUES.
016300         05  WS-AGDA-TIT-TAB   PIC X(100) VALUE SPACES.
016400
016500*----------- TABLA DE SESIONES YA EXISTENTES (P/CONFLICTO) --------
016600*     NO REQUIERE ORDEN PARA SEARCH ALL - SE RECORRE LINEAL
016700*     PORQUE EL VOLUMEN DE SESIONES ABIERTAS POR AGENDA ES
016800*     SIEMPRE MUY CHICO.
016900 01  WS-TABLA-SESIONES.
017000     03  WS-SES-OCURR      OCCURS 9999 TIMES
017100                            INDEXED BY WS-IX-SES.
017200         05  WS-SES-AGENDA-TAB  PIC X(36) VALUE SPACES.
017300         05  WS-SES-ESTADO-TAB  PIC X(01) VALUE SPACES.
017400
017500*/////////// COPYS ////////////////////////////////////////////
017600 COPY CPAGENDA.
017700 COPY CPSESRQ.
017800 COPY CPSESSN.
017900 COPY CPCANVS.
018000*///////////////////////////////////////////////////////////////
018100
018200 LINKAGE SECTION.
018300*================*
018400 01  LK-COMUNICACION.
018500     03  LK-FUNCION          PIC X(01).
018600     03  LK-BASE-TIME        PIC X(26).
018700     03  LK-CLOSE-TIME       PIC X(26).
018800     03  LK-MINUTOS          PIC 9(04).
018900     03  LK-NOW-TIME         PIC X(26).
019000     03  LK-STATUS           PIC X(01).
019100     03  LK-RETURN-CODE      PIC 9(04).
019200     03  FILLER              PIC X(10).
019300
019400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019500 PROCEDURE DIVISION.
019600
019700 MAIN-PROGRAM-I.
019800
019900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020100                                 UNTIL WS-FIN-LECTURA
020200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
020300
020400 MAIN-PROGRAM-F. GOBACK.
020500
020600*-----------------------------------------------------------------
020700 1000-INICIO-I.
020800
020900     SET WS-NO-FIN-LECTURA TO TRUE
021000
021100     OPEN INPUT  AGENDA
021200     OPEN INPUT  SESRQ
021300     OPEN INPUT  SESSION-OLD
021400     OPEN OUTPUT SESSION-NEW
021500     OPEN INPUT  CANVASS-OLD
021600     OPEN OUTPUT CANVASS-NEW
021700
021800     IF FS-AGDA NOT EQUAL '00' OR FS-SESRQ NOT EQUAL '00'
021900        OR FS-SESOLD NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
022000        OR FS-CANOLD NOT EQUAL '00' OR FS-CANNEW NOT EQUAL '00'
022100        DISPLAY '* ERROR EN OPEN DE ALGUN ARCHIVO DE PGMSESA'
022200        SET WS-FIN-LECTURA TO TRUE
022300     END-IF
022400
022500     PERFORM 1100-CARGAR-AGENDAS-I THRU 1100-CARGAR-AGENDAS-F
022600     PERFORM 1200-COPIAR-MAESTROS-I THRU 1200-COPIAR-MAESTROS-F
022700
022800     PERFORM 2100-LEER-SESRQ-I THRU 2100-LEER-SESRQ-F.
022900
023000 1000-INICIO-F. EXIT.
023100
023200*-----------------------------------------------------------------
023300*    CARGA AGENDA-FILE COMPLETO EN TABLA ORDENADA (YA VIENE
023400*    ORDENADA POR AGENDA-ID DESDE PGMAGDA) PARA VALIDAR
023500*    EXISTENCIA CON SEARCH ALL.
023600*-----------------------------------------------------------------
023700 1100-CARGAR-AGENDAS-I.
023800
023900     PERFORM 1110-LEER-AGENDA-I THRU 1110-LEER-AGENDA-F
024000        UNTIL FS-AGDA EQUAL '10'
024100
024200     CLOSE AGENDA.
024300
024400 1100-CARGAR-AGENDAS-F. EXIT.
024500
024600*-----------------------------------------------------------------
024700 1110-LEER-AGENDA-I.
024800
024900     READ AGENDA INTO AGENDA-RECORD
025000     IF FS-AGDA EQUAL '00' THEN
025100        ADD 1 TO WS-CANT-AGENDAS
025200        MOVE AGENDA-ID    TO WS-AGDA-ID-TAB(WS-CANT-AGENDAS)
025300        MOVE AGENDA-TITLE TO WS-AGDA-TIT-TAB(WS-CANT-AGENDAS)
025400     ELSE
025500        IF FS-AGDA NOT EQUAL '10' THEN
025600           DISPLAY '* ERROR LECTURA AGENDA = ' FS-AGDA
025700        END-IF
025800     END-IF.
025900
026000 1110-LEER-AGENDA-F. EXIT.
026100
026200*-----------------------------------------------------------------
026300*    COPIA HACIA ADELANTE LOS MAESTROS DE SESION Y ESCRUTINIO
026400*    EXISTENTES (SI LOS HAY) Y CARGA LA TABLA DE SESIONES PARA
026500*    DETECTAR CONFLICTO DE SESION YA ABIERTA POR AGENDA.
026600*-----------------------------------------------------------------
026700 1200-COPIAR-MAESTROS-I.
026800
026900     PERFORM 1210-LEER-SESION-OLD-I THRU 1210-LEER-SESION-OLD-F
027000        UNTIL FS-SESOLD EQUAL '10'
027100
027200     PERFORM 1220-LEER-CANVASS-OLD-I THRU 1220-LEER-CANVASS-OLD-F
027300        UNTIL FS-CANOLD EQUAL '10'
027400
027500     CLOSE SESSION-OLD
027600     CLOSE CANVASS-OLD.
027700
027800 1200-COPIAR-MAESTROS-F. EXIT.
027900
028000*-----------------------------------------------------------------
028100 1210-LEER-SESION-OLD-I.
028200
028300     READ SESSION-OLD INTO SESSION-RECORD
028400     IF FS-SESOLD EQUAL '00' THEN
028500        ADD 1 TO WS-CANT-SESIONES
028600        MOVE SESSION-AGENDA-ID
028700           TO WS-SES-AGENDA-TAB(WS-CANT-SESIONES)
028800        MOVE SESSION-STATUS
028900           TO WS-SES-ESTADO-TAB(WS-CANT-SESIONES)
029000        WRITE REG-SESSION-NEW FROM SESSION-RECORD
029100     ELSE
029200        IF FS-SESOLD NOT EQUAL '10' THEN
029300           DISPLAY '* ERROR LECTURA SESSION-OLD = ' FS-SESOLD
029400        END-IF
029500     END-IF.
029600
029700 1210-LEER-SESION-OLD-F. EXIT.
029800
029900*-----------------------------------------------------------------
030000 1220-LEER-CANVASS-OLD-I.
030100
030200     READ CANVASS-OLD INTO CANVASS-RECORD
030300     IF FS-CANOLD EQUAL '00' THEN
030400        WRITE REG-CANVASS-NEW FROM CANVASS-RECORD
030500     ELSE
030600        IF FS-CANOLD NOT EQUAL '10' THEN
030700           DISPLAY '* ERROR LECTURA CANVASS-OLD = ' FS-CANOLD
030800        END-IF
030900     END-IF.
031000
031100 1220-LEER-CANVASS-OLD-F. EXIT.
031200
031300*-----------------------------------------------------------------
031400 2000-PROCESO-I.
031500
031600     ADD 1 TO WS-CANT-LEIDAS
031700
031800     PERFORM 2200-VALIDAR-TRANSACCION-I
031900        THRU 2200-VALIDAR-TRANSACCION-F
032000
032100     IF WS-AGENDA-EXISTE EQUAL 'S'
032200        AND WS-SESION-YA-ABIERTA EQUAL 'N'
032300        PERFORM 2300-ABRIR-SESION-I THRU 2300-ABRIR-SESION-F
032400        ADD 1 TO WS-CANT-ABIERTAS
032500     ELSE
032600        ADD 1 TO WS-CANT-RECHAZOS
032700        IF WS-AGENDA-EXISTE EQUAL 'N'
032800           DISPLAY '* voting.agenda.not.found - '
032900                   SESRQ-AGENDA-ID
033000        ELSE
033100           DISPLAY '* voting.session.already.opened - '
033200                   SESRQ-AGENDA-ID
033300        END-IF
033400     END-IF
033500
033600     PERFORM 2100-LEER-SESRQ-I THRU 2100-LEER-SESRQ-F.
033700
033800 2000-PROCESO-F. EXIT.
033900
034000*-----------------------------------------------------------------
034100*    VALIDA EXISTENCIA DE AGENDA (SEARCH ALL) Y AUSENCIA DE
034200*    SESION YA ABIERTA PARA ESA AGENDA (RECORRIDO LINEAL SOBRE
034300*    LA TABLA DE SESIONES, VOLUMEN SIEMPRE CHICO POR AGENDA).
034400*-----------------------------------------------------------------
034500 2200-VALIDAR-TRANSACCION-I.
034600
034700     MOVE 'N' TO WS-AGENDA-EXISTE
034800     MOVE 'N' TO WS-SESION-YA-ABIERTA
034900
035000     SEARCH ALL WS-AGDA-OCURR
035100        AT END
035200           MOVE 'N' TO WS-AGENDA-EXISTE
035300        WHEN WS-AGDA-ID-TAB(WS-IX-AGDA) EQUAL SESRQ-AGENDA-ID
035400           MOVE 'S' TO WS-AGENDA-EXISTE
035500           MOVE WS-AGDA-TIT-TAB(WS-IX-AGDA) TO WS-TITULO-AGENDA
035600     END-SEARCH
035700
035800     IF WS-AGENDA-EXISTE EQUAL 'S' THEN
035900        PERFORM 2210-VERIF-SESION-ABIERTA-I
036000           THRU 2210-VERIF-SESION-ABIERTA-F
036100           VARYING WS-IX FROM 1 BY 1
036200           UNTIL WS-IX GREATER WS-CANT-SESIONES
036300     END-IF.
036400
036500 2200-VALIDAR-TRANSACCION-F. EXIT.
036600
036700*-----------------------------------------------------------------
036800 2210-VERIF-SESION-ABIERTA-I.
036900
037000     IF WS-SES-AGENDA-TAB(WS-IX) EQUAL SESRQ-AGENDA-ID
037100        AND WS-SES-ESTADO-TAB(WS-IX) EQUAL 'O'
037200        MOVE 'S' TO WS-SESION-YA-ABIERTA
037300     END-IF.
037400
037500 2210-VERIF-SESION-ABIERTA-F. EXIT.
037600
037700*-----------------------------------------------------------------
037800*    ARMA SESSION-RECORD Y CANVASS-RECORD PARA LA NUEVA SESION,
037900*    CALCULA HORA DE APERTURA/CIERRE VIA PGMHRCAL Y GRABA.
038000*-----------------------------------------------------------------
038100 2300-ABRIR-SESION-I.
038200
038300     MOVE 'N' TO LK-FUNCION
038400     CALL WS-PGMHRCAL USING LK-COMUNICACION
038500
038600     MOVE SPACES         TO SESSION-RECORD
038700     PERFORM 2310-GENERAR-CLAVES-I THRU 2310-GENERAR-CLAVES-F
038800
038900     MOVE LK-NOW-TIME    TO SESSION-OPENING-TIME
039000     MOVE LK-NOW-TIME    TO LK-BASE-TIME
039100
039200     IF SESRQ-DEADLINE-MIN EQUAL ZEROS THEN
039300        MOVE 0001 TO WS-DEADLINE-EFECTIVO
039400     ELSE
039500        MOVE SESRQ-DEADLINE-MIN TO WS-DEADLINE-EFECTIVO
039600     END-IF
039700
039800     MOVE 'A' TO LK-FUNCION
039900     MOVE WS-DEADLINE-EFECTIVO TO LK-MINUTOS
040000     CALL WS-PGMHRCAL USING LK-COMUNICACION
040100     MOVE LK-CLOSE-TIME  TO SESSION-CLOSING-TIME
040200
040300     MOVE 'O' TO SESSION-STATUS
040400     MOVE 'N' TO SESSION-PUBLISHED
040500     MOVE SESRQ-AGENDA-ID TO SESSION-AGENDA-ID
040600
040700     WRITE REG-SESSION-NEW FROM SESSION-RECORD
040800     IF FS-SESNEW NOT EQUAL '00' THEN
040900        DISPLAY '* ERROR WRITE SESSION-NEW = ' FS-SESNEW
041000     END-IF
041100
041200     MOVE SPACES              TO CANVASS-RECORD
041300     MOVE SESSION-CANVASS-ID  TO CANVASS-ID
041400     MOVE WS-TITULO-AGENDA    TO CANVASS-TITLE
041500     MOVE ZEROS TO CANVASS-TOTAL-VOTES
041600                   CANVASS-AFFIRMATIVE-VOTES
041700                   CANVASS-NEGATIVE-VOTES
041800
041900     WRITE REG-CANVASS-NEW FROM CANVASS-RECORD
042000     IF FS-CANNEW NOT EQUAL '00' THEN
042100        DISPLAY '* ERROR WRITE CANVASS-NEW = ' FS-CANNEW
042200     END-IF.
042300
042400 2300-ABRIR-SESION-F. EXIT.
042500
042600*-----------------------------------------------------------------
042700*    SESSION-ID Y CANVASS-ID SE ARMAN CON PREFIJO + FECHA/HORA
042800*    DE APERTURA + SECUENCIAL DE CORRIDA, RELLENANDO A 36
042900*    POSICIONES (EL SHOP NO CUENTA CON UN GENERADOR DE UUID).
043000*-----------------------------------------------------------------
043100 2310-GENERAR-CLAVES-I.
043200
043300     ADD 1 TO WS-SEC-ID
043400
043500     MOVE LK-NOW-TIME(1:4)   TO WS-KEY-ANIO
043600     MOVE LK-NOW-TIME(6:2)   TO WS-KEY-MES
043700     MOVE LK-NOW-TIME(9:2)   TO WS-KEY-DIA
043800     MOVE LK-NOW-TIME(12:2)  TO WS-KEY-HORA
043900     MOVE LK-NOW-TIME(15:2)  TO WS-KEY-MINUTO
044000     MOVE LK-NOW-TIME(18:2)  TO WS-KEY-SEGUNDO
044100
044200     MOVE WS-KEY-ANIO        TO WS-CG-FECHA(1:4)
044300     MOVE WS-KEY-MES         TO WS-CG-FECHA(5:2)
044400     MOVE WS-KEY-DIA         TO WS-CG-FECHA(7:2)
044500     MOVE WS-KEY-HORA        TO WS-CG-HORA(1:2)
044600     MOVE WS-KEY-MINUTO      TO WS-CG-HORA(3:2)
044700     MOVE WS-KEY-SEGUNDO     TO WS-CG-HORA(5:2)
044800     MOVE WS-SEC-ID          TO WS-CG-SECUENCIA
044900
045000     MOVE 'SS'               TO WS-CG-PREFIJO
045100     MOVE SPACES             TO SESSION-ID
045200     MOVE WS-CLAVE-GENERADA  TO SESSION-ID(1:23)
045300
045400     MOVE 'CV'               TO WS-CG-PREFIJO
045500     MOVE SPACES             TO SESSION-CANVASS-ID
045600     MOVE WS-CLAVE-GENERADA  TO SESSION-CANVASS-ID(1:23)
045700
045800     DISPLAY '* PGMSESA - CLAVE CANVASS GENERADA: '
045900             WS-CLAVE-DISPLAY.
046000
046100 2310-GENERAR-CLAVES-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400 2100-LEER-SESRQ-I.
046500
046600     READ SESRQ INTO SESRQ-RECORD
046700
046800     EVALUATE FS-SESRQ
046900        WHEN '00'
047000           CONTINUE
047100        WHEN '10'
047200           SET WS-FIN-LECTURA TO TRUE
047300        WHEN OTHER
047400           DISPLAY '* ERROR EN LECTURA SESRQ = ' FS-SESRQ
047500           SET WS-FIN-LECTURA TO TRUE
047600     END-EVALUATE.
047700
047800 2100-LEER-SESRQ-F. EXIT.
047900
048000*-----------------------------------------------------------------
048100 9999-FINAL-I.
048200
048300     MOVE WS-CANT-LEIDAS    TO WS-CANT-LEIDAS-PR
048400     MOVE WS-CANT-ABIERTAS  TO WS-CANT-ABIERTAS-PR
048500     MOVE WS-CANT-RECHAZOS  TO WS-CANT-RECHAZOS-PR
048600
048700     DISPLAY ' '
048800     DISPLAY '**********************************************'
048900     DISPLAY 'PGMSESA - APERTURA DE SESIONES DE VOTO'
049000     DISPLAY 'TRANSAC. LEIDAS  = ' WS-CANT-LEIDAS-PR
049100     DISPLAY 'SESIONES ABIERTAS= ' WS-CANT-ABIERTAS-PR
049200     DISPLAY 'RECHAZADAS       = ' WS-CANT-RECHAZOS-PR
049300     DISPLAY '**********************************************'
049400
049500     CLOSE SESRQ
049600     CLOSE SESSION-NEW
049700     CLOSE CANVASS-NEW
049800     IF FS-SESRQ NOT EQUAL '00' OR FS-SESNEW NOT EQUAL '00'
049900        OR FS-CANNEW NOT EQUAL '00'
050000        DISPLAY '* ERROR EN CLOSE DE ALGUN ARCHIVO DE PGMSESA'
050100        MOVE 9999 TO RETURN-CODE
050200     END-IF.
050300
050400 9999-FINAL-F. EXIT.
