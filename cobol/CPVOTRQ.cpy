000100*////////////////// (VOTRQ) //////////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSACCION  VOTE-CAST (ENTRADA DE PGMVOTA)     *
000400*     UN VOTO A PROCESAR POR REGISTRO                        *
000500*     LARGO REGISTRO = 054 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800*     MANT. 03/2021 L.ACOSTA  - AGREGADO VOTRQ-HABIL, LA      *
000900*                    HABILITACION YA NO SE ASUME (TCK-3402)  *
001000************************************************************
001100 01  VOTRQ-RECORD.
001200*     POSICION RELATIVA (01:14) - CPF DEL ASOCIADO, CON PUNTOS
001300*     Y GUION (999.999.999-99); PGMVOTA LO NORMALIZA A 11 DIG.
001400     03  VOTRQ-CPF              PIC X(14)  VALUE SPACES.
001500*     POSICION RELATIVA (15:36) - SESION SOBRE LA QUE SE VOTA
001600     03  VOTRQ-SESSION-ID       PIC X(36)  VALUE SPACES.
001700*     POSICION RELATIVA (51:01) - ELECCION  Y=SI  N=NO
001800     03  VOTRQ-CHOICE           PIC X(01)  VALUE SPACES.
001900*     POSICION RELATIVA (52:01) - HABILITACION INFORMADA POR EL
002000*     PADRON EXTERNO (S=HABILITADO, N=NO HABILITADO)
002100     03  VOTRQ-HABIL            PIC X(01)  VALUE 'N'.
002200         88  ASOC-HABILITADO        VALUE 'S'.
002300         88  ASOC-INHABILITADO      VALUE 'N'.
002400*     RESERVADO PARA USO FUTURO
002500     03  FILLER                 PIC X(02)  VALUE SPACES.
