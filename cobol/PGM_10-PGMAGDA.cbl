000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMAGDA.
000300 AUTHOR. R. PRIETO.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 14/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900***************************************************************
001000*                  SUBSISTEMA DE ASAMBLEA - CARGA DE AGENDA   *
001100*                  ============================================*
001200*    - LEE LA TRANSACCION DE ALTA DE TEMAS (AGDRQ, GENERADA   *
001300*      POR LA MESA DIRECTIVA) Y GENERA/ACTUALIZA EL MAESTRO   *
001400*      DE TEMAS A VOTAR (AGENDA-FILE).                        *
001500*    - CADA TEMA (AGENDA-ID) SOLO PUEDE DARSE DE ALTA UNA VEZ; *
001600*      SI LLEGA REPETIDO EN LA MISMA CORRIDA SE RECHAZA.       *
001700*    - INFORMA POR PANTALLA CANTIDAD DE TEMAS DADOS DE ALTA Y  *
001800*      CANTIDAD DE TEMAS RECHAZADOS POR DUPLICADOS.            *
001900***************************************************************
002000*  HISTORIAL DE CAMBIOS
002100***************************************************************
002200*  14/05/1989 R.PRIETO   ALTA DEL PROGRAMA (TCK-3301)             TCK-3301
002300*  09/09/1991 M.QUISPE   CONTROL DE AGENDA-ID DUPLICADA DENTRO
002400*                        DE LA MISMA CORRIDA (TCK-3330)           TCK-3330
002500*  17/03/1995 L.ACOSTA   TOTALES DE CIERRE EN PANTALLA
002600*                        (ALTAS/RECHAZOS) (TCK-3358)              TCK-3358
002700*  28/12/1998 L.ACOSTA   ARREGLO Y2K - FECHA DE PROCESO TOMADA
002800*                        CON ANIO DE 4 DIGITOS (TCK-3390)         TCK-3390
002900*  02/06/2022 M.QUISPE   TABLA DE AGENDAS-ID YA CARGADAS PASA
003000*                        A SER BUSCADA CON SEARCH ALL EN LUGAR
003100*                        DE RECORRIDO LINEAL (TCK-3405)           TCK-3405
003200***************************************************************
003300
003400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     CLASS CLASE-SI-NO IS 'A' 'R'.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT AGDRQ   ASSIGN DDAGDRQ
004400     FILE STATUS IS FS-AGDRQ.
004500
004600     SELECT AGENDA  ASSIGN DDAGDA
004700     FILE STATUS IS FS-AGDA.
004800
004900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  AGDRQ
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 01  REG-AGDRQ           PIC X(140).
005700*----------- VISTA DE LA TRANSACCION SOLO PARA EL DUMP DE ERROR --
005800 01  REG-AGDRQ-DUMP REDEFINES REG-AGDRQ.
005900     03  REG-AGDRQ-ID    PIC X(36).
006000     03  FILLER          PIC X(104).
006100
006200 FD  AGENDA
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-AGENDA          PIC X(140).
006600*----------- VISTA DEL MAESTRO SOLO PARA EL DUMP DE ERROR --------
006700 01  REG-AGENDA-DUMP REDEFINES REG-AGENDA.
006800     03  REG-AGENDA-DUMP-ID  PIC X(36).
006900     03  FILLER              PIC X(104).
007000
007100 WORKING-STORAGE SECTION.
007200*=======================*
007300
007400*----------- ARCHIVOS -------------------------------------------
007500 77  FS-AGDRQ                PIC XX     VALUE SPACES.
007600 77  FS-AGDA                 PIC XX     VALUE SPACES.
007700 77  WS-STATUS-FIN           PIC X      VALUE 'N'.
007800     88  WS-FIN-LECTURA            VALUE 'Y'.
007900     88  WS-NO-FIN-LECTURA         VALUE 'N'.
008000
008100*----------- CONTADORES (BINARIOS) -------------------------------
008200 77  WS-CANT-LEIDOS          PIC S9(07) COMP  VALUE ZEROS.
008300 77  WS-CANT-ALTAS           PIC S9(07) COMP  VALUE ZEROS.
008400 77  WS-CANT-RECHAZOS        PIC S9(07) COMP  VALUE ZEROS.
008500 77  WS-IX-TABLA             PIC S9(07) COMP  VALUE ZEROS.
008600
008700*----------- IMPRESION DE TOTALES --------------------------------
008800 01  WS-CANT-LEIDOS-PR       PIC ZZZ.ZZ9.
008900*----------- MISMA VISTA PERO COMO CAMPO ALFANUMERICO ------------
009000 01  WS-CLP-COMO-X REDEFINES WS-CANT-LEIDOS-PR
009100                             PIC X(07).
009200 77  WS-CANT-ALTAS-PR        PIC ZZZ.ZZ9.
009300 77  WS-CANT-RECHAZOS-PR     PIC ZZZ.ZZ9.
009400
009500*----------- INDICADOR DE RESULTADO DE ALTA (TCK-3405) -----------
009600 77  WS-RESULTADO-ALTA       PIC X(01) VALUE SPACES.
009700
009800*----------- TABLA DE AGENDAS YA CARGADAS EN LA CORRIDA ----------
009900*     UNICA OCCURS DEL PROGRAMA - ANTES SE COMPARABA CONTRA EL
010000*     ARCHIVO DE SALIDA, AHORA CONTRA MEMORIA (TCK-3405).
010100 01  WS-TABLA-AGENDAS.
010200     03  WS-AGDA-MAX-FILAS    PIC S9(07) COMP VALUE 9999.
010300     03  WS-AGDA-OCURR    OCCURS 9999 TIMES
010400                           ASCENDING KEY IS WS-AGDA-ID-TAB
010500                           INDEXED BY WS-IX-AGDA.
010600         05  WS-AGDA-ID-TAB       PIC X(36) VALUE HIGH-VALUES.
010700
010800*/////////// COPYS ////////////////////////////////////////////
010900*    COPY CPAGDRQ.
011000 COPY CPAGDRQ.
011100*    COPY CPAGENDA.
011200 COPY CPAGENDA.
011300*///////////////////////////////////////////////////////////////
011400
011500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011600 PROCEDURE DIVISION.
011700
011800 MAIN-PROGRAM-I.
011900
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012200                                 UNTIL WS-FIN-LECTURA
012300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012400
012500 MAIN-PROGRAM-F. GOBACK.
012600
012700*-----------------------------------------------------------------
012800 1000-INICIO-I.
012900
013000     SET WS-NO-FIN-LECTURA TO TRUE
013100
013200     OPEN INPUT  AGDRQ
013300     IF FS-AGDRQ IS NOT EQUAL '00' THEN
013400        DISPLAY '* ERROR EN OPEN AGDRQ  = ' FS-AGDRQ
013500        SET WS-FIN-LECTURA TO TRUE
013600     END-IF
013700
013800     OPEN OUTPUT AGENDA
013900     IF FS-AGDA IS NOT EQUAL '00' THEN
014000        DISPLAY '* ERROR EN OPEN AGENDA = ' FS-AGDA
014100        SET WS-FIN-LECTURA TO TRUE
014200     END-IF
014300
014400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
014500
014600 1000-INICIO-F. EXIT.
014700
014800*-----------------------------------------------------------------
014900 2000-PROCESO-I.
015000
015100     ADD 1 TO WS-CANT-LEIDOS
015200
015300     PERFORM 2200-VALIDAR-DUPLICADO-I THRU 2200-VALIDAR-DUPLICADO-F
015400
015500     IF WS-RESULTADO-ALTA EQUAL 'A' THEN
015600        PERFORM 2300-GRABAR-AGENDA-I THRU 2300-GRABAR-AGENDA-F
015700        ADD 1 TO WS-CANT-ALTAS
015800     ELSE
015900        ADD 1 TO WS-CANT-RECHAZOS
016000        DISPLAY '* AGENDA DUPLICADA, RECHAZADA - '
016100                AGDRQ-AGENDA-ID
016200     END-IF
016300
016400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
016500
016600 2000-PROCESO-F. EXIT.
016700
016800*-----------------------------------------------------------------
016900*    BUSCA AGDRQ-AGENDA-ID EN LA TABLA ORDENADA DE AGENDAS YA
017000*    PROCESADAS (SEARCH ALL); SI NO ESTA, LA INSERTA ORDENADA
017100*    Y DEVUELVE 'A' (ALTA), SI YA EXISTE DEVUELVE 'R' (RECHAZO).
017200*-----------------------------------------------------------------
017300 2200-VALIDAR-DUPLICADO-I.
017400
017500     MOVE 'R' TO WS-RESULTADO-ALTA
017600
017700     SEARCH ALL WS-AGDA-OCURR
017800        AT END
017900           MOVE 'A' TO WS-RESULTADO-ALTA
018000        WHEN WS-AGDA-ID-TAB(WS-IX-AGDA) EQUAL AGDRQ-AGENDA-ID
018100           MOVE 'R' TO WS-RESULTADO-ALTA
018200     END-SEARCH
018300
018400     IF WS-RESULTADO-ALTA EQUAL 'A' THEN
018500        PERFORM 2210-INSERTAR-ORDENADO-I
018600           THRU 2210-INSERTAR-ORDENADO-F
018700     END-IF.
018800
018900 2200-VALIDAR-DUPLICADO-F. EXIT.
019000
019100*-----------------------------------------------------------------
019200*    INSERCION ORDENADA POR DESPLAZAMIENTO - LA TABLA SE MANTIENE
019300*    ORDENADA ASCENDENTE PARA QUE EL PROXIMO SEARCH ALL SIGA
019400*    SIENDO VALIDO (LA CANTIDAD DE TEMAS POR CORRIDA ES CHICA,
019500*    NO JUSTIFICA UNA RUTINA DE ORDENAMIENTO APARTE).
019600*-----------------------------------------------------------------
019700 2210-INSERTAR-ORDENADO-I.
019800
019900     COMPUTE WS-IX-TABLA = WS-CANT-ALTAS + 1
020000
020100     PERFORM 2215-CORRER-LUGAR-I THRU 2215-CORRER-LUGAR-F
020200        UNTIL WS-IX-TABLA EQUAL 1
020300        OR WS-AGDA-ID-TAB(WS-IX-TABLA - 1)
020400              NOT GREATER THAN AGDRQ-AGENDA-ID
020500
020600     MOVE AGDRQ-AGENDA-ID TO WS-AGDA-ID-TAB(WS-IX-TABLA).
020700
020800 2210-INSERTAR-ORDENADO-F. EXIT.
020900
021000*-----------------------------------------------------------------
021100 2215-CORRER-LUGAR-I.
021200
021300     MOVE WS-AGDA-ID-TAB(WS-IX-TABLA - 1)
021400                 TO WS-AGDA-ID-TAB(WS-IX-TABLA)
021500     SUBTRACT 1 FROM WS-IX-TABLA.
021600
021700 2215-CORRER-LUGAR-F. EXIT.
021800
021900*-----------------------------------------------------------------
022000 2300-GRABAR-AGENDA-I.
022100
022200     MOVE SPACES          TO AGENDA-RECORD
022300     MOVE AGDRQ-AGENDA-ID TO AGENDA-ID
022400     MOVE AGDRQ-TITLE     TO AGENDA-TITLE
022500
022600     WRITE REG-AGENDA FROM AGENDA-RECORD
022700     IF FS-AGDA IS NOT EQUAL '00' THEN
022800        DISPLAY '* ERROR EN WRITE AGENDA = ' FS-AGDA
022900     END-IF.
023000
023100 2300-GRABAR-AGENDA-F. EXIT.
023200
023300*-----------------------------------------------------------------
023400 2100-LEER-I.
023500
023600     READ AGDRQ INTO AGDRQ-RECORD
023700
023800     EVALUATE FS-AGDRQ
023900        WHEN '00'
024000           CONTINUE
024100        WHEN '10'
024200           SET WS-FIN-LECTURA TO TRUE
024300        WHEN OTHER
024400           DISPLAY '* ERROR EN LECTURA AGDRQ = ' FS-AGDRQ
024500           SET WS-FIN-LECTURA TO TRUE
024600     END-EVALUATE.
024700
024800 2100-LEER-F. EXIT.
024900
025000*-----------------------------------------------------------------
025100 9999-FINAL-I.
025200
025300     MOVE WS-CANT-LEIDOS   TO WS-CANT-LEIDOS-PR
025400     MOVE WS-CANT-ALTAS    TO WS-CANT-ALTAS-PR
025500     MOVE WS-CANT-RECHAZOS TO WS-CANT-RECHAZOS-PR
025600
025700     DISPLAY ' '
025800     DISPLAY '**********************************************'
025900     DISPLAY 'PGMAGDA - CARGA DE AGENDA DE TEMAS'
026000     DISPLAY 'TEMAS LEIDOS    = ' WS-CANT-LEIDOS-PR
026100     DISPLAY 'TEMAS DADOS ALTA= ' WS-CANT-ALTAS-PR
026200     DISPLAY 'TEMAS RECHAZADOS= ' WS-CANT-RECHAZOS-PR
026300     DISPLAY '**********************************************'
026400
026500     CLOSE AGDRQ
026600     IF FS-AGDRQ IS NOT EQUAL '00' THEN
026700        DISPLAY '* ERROR EN CLOSE AGDRQ  = ' FS-AGDRQ
026800        MOVE 9999 TO RETURN-CODE
026900     END-IF
027000
027100     CLOSE AGENDA
027200     IF FS-AGDA IS NOT EQUAL '00' THEN
027300        DISPLAY '* ERROR EN CLOSE AGENDA = ' FS-AGDA
027400        MOVE 9999 TO RETURN-CODE
027500     END-IF.
027600
027700 9999-FINAL-F. EXIT.
