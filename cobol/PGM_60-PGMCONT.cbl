000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCONT.
000300 AUTHOR. M. QUISPE.
000400 INSTALLATION. COOPERATIVA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 09/11/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - COOPERATIVA.
000800
000900******************************************************************
001000*      SUBSISTEMA DE ASAMBLEA - CONTEO DE VOTOS BAJO DEMANDA     *
001100*      =============================================================*
001200*   - PROCESA UN ARCHIVO DE PEDIDOS (CNTRQ) CON UNA AGENDA POR   *
001300*     REGISTRO Y EMITE POR PANTALLA EL CONTEO VIGENTE DE ESA     *
001400*     AGENDA (NO ES UN BARRIDO PERIODICO, ES UNA CONSULTA).      *
001500*   - NO GENERA ARCHIVO DE SALIDA; EL "REPORTE" ES EL LISTADO    *
001600*     POR CONSOLA (DISPLAY), YA QUE SE TRATA DE UNA CONSULTA.    *
001700******************************************************************
001800*  HISTORIAL DE CAMBIOS
001900******************************************************************
002000*  09/11/1993 M.QUISPE   ALTA DEL PROGRAMA (TCK-3362)             TCK-3362
002100*  22/04/1996 R.PRIETO   AGREGADO EL ESTADO DE SESION DERIVADO
002200*                        POR HORA (WAITING/OPEN/CLOSED) EN EL
002300*                        LISTADO DE CONSOLA (TCK-3374)            TCK-3374
002400*  30/12/1998 M.QUISPE   ARREGLO Y2K - LA DERIVACION DE ESTADO
002500*                        POR HORA PASA A USAR EL ANIO DE 4
002600*                        DIGITOS DE PGMHRCAL (TCK-3390)           TCK-3390
002700*  02/06/2022 R.PRIETO   BUSQUEDA DE SESION POR AGENDA, DE
002800*                        CANVASS Y DE AGENDA PASAN A SEARCH ALL
002900*                        SOBRE TABLAS ORDENADAS (TCK-3405)        TCK-3405
003000******************************************************************
003100
003200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     CLASS CLASE-ESTADO IS 'W' 'O' 'C'.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CNTRQ        ASSIGN DDCNTRQ
004200     FILE STATUS IS FS-CNTRQ.
004300
004400     SELECT AGENDA       ASSIGN DDAGDA
004500     FILE STATUS IS FS-AGDA.
004600
004700     SELECT CANVASS      ASSIGN DDCANVAS
004800     FILE STATUS IS FS-CANVAS.
004900
005000     SELECT SESSION-FILE ASSIGN DDSESION
005100     FILE STATUS IS FS-SESION.
005200
005300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  CNTRQ
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-CNTRQ           PIC X(36).
006100
006200 FD  AGENDA
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-AGENDA          PIC X(140).
006600
006700 FD  CANVASS
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-CANVASS         PIC X(149).
007100
007200 FD  SESSION-FILE
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-SESSION         PIC X(168).
007600
007700 WORKING-STORAGE SECTION.
007800*=======================*
007900
008000*----------- ARCHIVOS ---------------------------------------------
008100 77  FS-CNTRQ                PIC XX  VALUE SPACES.
008200 77  FS-AGDA                 PIC XX  VALUE SPACES.
008300 77  FS-CANVAS               PIC XX  VALUE SPACES.
008400 77  FS-SESION               PIC XX  VALUE SPACES.
008500
008600 77  WS-STATUS-FIN           PIC X   VALUE 'N'.
008700     88  WS-FIN-LECTURA            VALUE 'Y'.
008800     88  WS-NO-FIN-LECTURA         VALUE 'N'.
008900
009000*----------- CALL A LA RUTINA DE FECHA/HORA -------------------------
009100 77  WS-PGMHRCAL             PIC X(8)  VALUE 'PGMHRCAL'.
009200
009300*----------- CONTADORES (BINARIOS) ----------------------------------
009400 77  WS-CANT-PEDIDOS         PIC S9(07) COMP  VALUE ZEROS.
009500 77  WS-CANT-EMITIDOS        PIC S9(07) COMP  VALUE ZEROS.
009600 77  WS-CANT-NO-HALLADOS     PIC S9(07) COMP  VALUE ZEROS.
009700 77  WS-CANT-AGENDAS         PIC S9(07) COMP  VALUE ZEROS.
009800 77  WS-CANT-SESIONES        PIC S9(07) COMP  VALUE ZEROS.
009900 77  WS-CANT-CANVASS         PIC S9(07) COMP  VALUE ZEROS.
010000 77  WS-IX-AGDA-MATCH        PIC S9(07) COMP  VALUE ZEROS.
010100 77  WS-IX-SES-MATCH         PIC S9(07) COMP  VALUE ZEROS.
010200 77  WS-IX-CAN-MATCH         PIC S9(07) COMP  VALUE ZEROS.
010300
010400*----------- IMPRESION DE TOTALES ------------------------------------
010500 77  WS-CANT-PEDID-PR        PIC ZZZ.ZZ9.
010600 77  WS-CANT-EMIT-PR         PIC ZZZ.ZZ9.
010700 77  WS-CANT-NOHAL-PR        PIC ZZZ.ZZ9.
010800
010900*----------- LINEA DE CONTEO PARA CONSOLA (DISPLAY ONLY) -------------
011000*     NO SE GRABA A DISCO. USADA SOLO COMO ARMADO PREVIO AL
011100*     DISPLAY, EN EL MISMO ESTILO DE "LINEA DE IMPRESION" QUE
011200*     USA EL RESTO DEL SUBSISTEMA PARA SUS SALIDAS DETALLADAS.
011300 01  IMP-REG-CONTEO.
011400     03  IMP-RC-TITULO       PIC X(100) VALUE SPACES.
011500     03  IMP-RC-DECISION     PIC X(01)  VALUE SPACES.
011600     03  IMP-RC-TOTAL        PIC ZZZ.ZZ9.
011700     03  IMP-RC-AFIRM        PIC ZZZ.ZZ9.
011800     03  IMP-RC-NEGAT        PIC ZZZ.ZZ9.
011900     03  IMP-RC-ESTADO-HORA  PIC X(01)  VALUE SPACES.
012000
012100*     VISTA COMPUESTA DE LA LINEA DE CONTEO SOLO PARA DEJAR UN
012200*     TERCER REDEFINES (LOS OTROS DOS VIENEN DE CPSESSN).
012300 01  IMP-RC-COMO-X REDEFINES IMP-REG-CONTEO PIC X(118).
012400
012500*----------- TABLA DE AGENDAS (BUSQUEDA POR ID) -----------------------
012600 01  WS-TABLA-AGENDAS.
012700     03  WS-AGDA-OCURR     OCCURS 9999 TIMES
012800                            ASCENDING KEY IS WS-AGDA-ID-TAB
012900                            INDEXED BY WS-IX-AGDA.
013000         05  WS-AGDA-ID-TAB    PIC X(36)  VALUE HIGH-VALUES.
013100         05  WS-AGDA-TIT-TAB   PIC X(100) VALUE SPACES.
013200
013300*----------- TABLA DE SESIONES (BUSQUEDA POR AGENDA) ------------------
013400*     A DIFERENCIA DE PGMSESA Y PGMVOTA, ESTA TABLA VA ORDENADA
013500*     POR SESSION-AGENDA-ID, PORQUE EL PEDIDO DE CONTEO LLEGA
013600*     POR AGENDA Y NO POR SESSION-ID (VER REGLA VoteCountingService
013700*     DEL SPEC - BUSQUEDA POR AGENDA-ID).
013800 01  WS-TABLA-SESIONES.
013900     03  WS-SES-OCURR      OCCURS 9999 TIMES
014000                            ASCENDING KEY IS WS-SES-AGDA-TAB
014100                            INDEXED BY WS-IX-SES.
014200         05  WS-SES-AGDA-TAB   PIC X(36)  VALUE HIGH-VALUES.
014300         05  WS-SES-ID-TAB     PIC X(36)  VALUE SPACES.
014400         05  WS-SES-CANVAS-TAB PIC X(36)  VALUE SPACES.
014500         05  WS-SES-APERT-TAB  PIC X(26)  VALUE SPACES.
014600         05  WS-SES-CIERR-TAB  PIC X(26)  VALUE SPACES.
014700
014800*----------- TABLA DE ESCRUTINIOS (BUSQUEDA POR ID) --------------------
014900 01  WS-TABLA-CANVASS.
015000     03  WS-CAN-OCURR      OCCURS 9999 TIMES
015100                            ASCENDING KEY IS WS-CAN-ID-TAB
015200                            INDEXED BY WS-IX-CAN.
015300         05  WS-CAN-ID-TAB        PIC X(36) VALUE HIGH-VALUES.
015400         05  WS-CAN-TOTAL-TAB     PIC S9(07) COMP VALUE ZEROS.
015500         05  WS-CAN-AFIRM-TAB     PIC S9(07) COMP VALUE ZEROS.
015600         05  WS-CAN-NEGAT-TAB     PIC S9(07) COMP VALUE ZEROS.
015700
015800*/////////// COPYS //////////////////////////////////////////////
015900 COPY CPCNTRQ.
016000 COPY CPAGENDA.
016100 COPY CPCANVS.
016200 COPY CPSESSN.
016300*///////////////////////////////////////////////////////////////
016400
016500 LINKAGE SECTION.
016600*================*
016700 01  LK-COMUNICACION.
016800     03  LK-FUNCION          PIC X(01).
016900     03  LK-BASE-TIME        PIC X(26).
017000     03  LK-CLOSE-TIME       PIC X(26).
017100     03  LK-MINUTOS          PIC 9(04).
017200     03  LK-NOW-TIME         PIC X(26).
017300     03  LK-STATUS           PIC X(01).
017400     03  LK-RETURN-CODE      PIC 9(04).
017500     03  FILLER              PIC X(10).
017600
017700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017800 PROCEDURE DIVISION.
017900
018000 MAIN-PROGRAM-I.
018100
018200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018400                                 UNTIL WS-FIN-LECTURA
018500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018600
018700 MAIN-PROGRAM-F. GOBACK.
018800
018900*-----------------------------------------------------------------
019000 1000-INICIO-I.
019100
019200     SET WS-NO-FIN-LECTURA TO TRUE
019300
019400     OPEN INPUT CNTRQ
019500     OPEN INPUT AGENDA
019600     OPEN INPUT CANVASS
019700     OPEN INPUT SESSION-FILE
019800
019900     IF FS-CNTRQ NOT EQUAL '00' OR FS-AGDA NOT EQUAL '00'
020000        OR FS-CANVAS NOT EQUAL '00' OR FS-SESION NOT EQUAL '00'
020100        DISPLAY '* ERROR EN OPEN DE ALGUN ARCHIVO DE PGMCONT'
020200        SET WS-FIN-LECTURA TO TRUE
020300     END-IF
020400
020500     PERFORM 1100-CARGAR-AGENDAS-I THRU 1100-CARGAR-AGENDAS-F
020600     PERFORM 1200-CARGAR-CANVASS-I THRU 1200-CARGAR-CANVASS-F
020700     PERFORM 1300-CARGAR-SESIONES-I THRU 1300-CARGAR-SESIONES-F
020800
020900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
021000
021100 1000-INICIO-F. EXIT.
021200
021300*-----------------------------------------------------------------
021400 1100-CARGAR-AGENDAS-I.
021500
021600     PERFORM 1110-LEER-AGENDA-I THRU 1110-LEER-AGENDA-F
021700        UNTIL FS-AGDA EQUAL '10'
021800
021900     CLOSE AGENDA.
022000
022100 1100-CARGAR-AGENDAS-F. EXIT.
022200
022300*-----------------------------------------------------------------
022400 1110-LEER-AGENDA-I.
022500
022600     READ AGENDA INTO AGENDA-RECORD
022700     IF FS-AGDA EQUAL '00' THEN
022800        ADD 1 TO WS-CANT-AGENDAS
022900        MOVE AGENDA-ID    TO WS-AGDA-ID-TAB(WS-CANT-AGENDAS)
023000        MOVE AGENDA-TITLE TO WS-AGDA-TIT-TAB(WS-CANT-AGENDAS)
023100     ELSE
023200        IF FS-AGDA NOT EQUAL '10' THEN
023300           DISPLAY '* ERROR LECTURA AGENDA = ' FS-AGDA
023400        END-IF
023500     END-IF.
023600
023700 1110-LEER-AGENDA-F. EXIT.
023800
023900*-----------------------------------------------------------------
024000 1200-CARGAR-CANVASS-I.
024100
024200     PERFORM 1210-LEER-CANVASS-I THRU 1210-LEER-CANVASS-F
024300        UNTIL FS-CANVAS EQUAL '10'
024400
024500     CLOSE CANVASS.
024600
024700 1200-CARGAR-CANVASS-F. EXIT.
024800
024900*-----------------------------------------------------------------
025000 1210-LEER-CANVASS-I.
025100
025200     READ CANVASS INTO CANVASS-RECORD
025300     IF FS-CANVAS EQUAL '00' THEN
025400        ADD 1 TO WS-CANT-CANVASS
025500        MOVE CANVASS-ID                TO
025600           WS-CAN-ID-TAB(WS-CANT-CANVASS)
025700        MOVE CANVASS-TOTAL-VOTES       TO
025800           WS-CAN-TOTAL-TAB(WS-CANT-CANVASS)
025900        MOVE CANVASS-AFFIRMATIVE-VOTES TO
026000           WS-CAN-AFIRM-TAB(WS-CANT-CANVASS)
026100        MOVE CANVASS-NEGATIVE-VOTES    TO
026200           WS-CAN-NEGAT-TAB(WS-CANT-CANVASS)
026300     ELSE
026400        IF FS-CANVAS NOT EQUAL '10' THEN
026500           DISPLAY '* ERROR LECTURA CANVASS = ' FS-CANVAS
026600        END-IF
026700     END-IF.
026800
026900 1210-LEER-CANVASS-F. EXIT.
027000
027100*-----------------------------------------------------------------
027200*    LA TABLA VA ORDENADA POR SESSION-AGENDA-ID (VER COMENTARIO
027300*    JUNTO A WS-TABLA-SESIONES).  COMO EL ARCHIVO NO VIENE
027400*    ORDENADO POR AGENDA, SE ARMA CON INSERCION ORDENADA.
027500*-----------------------------------------------------------------
027600 1300-CARGAR-SESIONES-I.
027700
027800     PERFORM 1320-LEER-SESION-I THRU 1320-LEER-SESION-F
027900        UNTIL FS-SESION EQUAL '10'
028000
028100     CLOSE SESSION-FILE.
028200
028300 1300-CARGAR-SESIONES-F. EXIT.
028400
028500*-----------------------------------------------------------------
028600 1320-LEER-SESION-I.
028700
028800     READ SESSION-FILE INTO SESSION-RECORD
028900     IF FS-SESION EQUAL '00' THEN
029000        PERFORM 1310-INSERTAR-ORDENADO-I
029100           THRU 1310-INSERTAR-ORDENADO-F
029200     ELSE
029300        IF FS-SESION NOT EQUAL '10' THEN
029400           DISPLAY '* ERROR LECTURA SESSION-FILE = ' FS-SESION
029500        END-IF
029600     END-IF.
029700
029800 1320-LEER-SESION-F. EXIT.
029900
030000*-----------------------------------------------------------------
030100 1310-INSERTAR-ORDENADO-I.
030200
030300     SET WS-IX-SES TO 1
030400     PERFORM 1315-BUSCAR-POSICION-I THRU 1315-BUSCAR-POSICION-F
030500        UNTIL WS-IX-SES GREATER WS-CANT-SESIONES
030600        OR SESSION-AGENDA-ID LESS WS-SES-AGDA-TAB(WS-IX-SES)
030700
030800     PERFORM 1317-DESPLAZAR-I THRU 1317-DESPLAZAR-F
030900        VARYING WS-CANT-SESIONES
031000           FROM WS-CANT-SESIONES BY -1
031100           UNTIL WS-CANT-SESIONES LESS WS-IX-SES
031200
031300     ADD 1 TO WS-CANT-SESIONES
031400     MOVE SESSION-AGENDA-ID       TO
031500        WS-SES-AGDA-TAB(WS-IX-SES)
031600     MOVE SESSION-ID              TO
031700        WS-SES-ID-TAB(WS-IX-SES)
031800     MOVE SESSION-CANVASS-ID      TO
031900        WS-SES-CANVAS-TAB(WS-IX-SES)
032000     MOVE SESSION-OPENING-TIME    TO
032100        WS-SES-APERT-TAB(WS-IX-SES)
032200     MOVE SESSION-CLOSING-TIME    TO
032300        WS-SES-CIERR-TAB(WS-IX-SES).
032400
032500 1310-INSERTAR-ORDENADO-F. EXIT.
032600
032700*-----------------------------------------------------------------
032800 1315-BUSCAR-POSICION-I.
032900
033000     SET WS-IX-SES UP BY 1.
033100
033200 1315-BUSCAR-POSICION-F. EXIT.
033300
033400*-----------------------------------------------------------------
033500 1317-DESPLAZAR-I.
033600
033700     MOVE WS-SES-OCURR(WS-CANT-SESIONES)
033800                        TO WS-SES-OCURR(WS-CANT-SESIONES + 1).
033900
034000 1317-DESPLAZAR-F. EXIT.
034100
034200*-----------------------------------------------------------------
034300 2000-PROCESO-I.
034400
034500     ADD 1 TO WS-CANT-PEDIDOS
034600     MOVE ZEROS TO WS-IX-SES-MATCH
034700
034800     SEARCH ALL WS-SES-OCURR
034900        AT END
035000           CONTINUE
035100        WHEN WS-SES-AGDA-TAB(WS-IX-SES) EQUAL CNTRQ-AGENDA-ID
035200           MOVE WS-IX-SES TO WS-IX-SES-MATCH
035300     END-SEARCH
035400
035500     IF WS-IX-SES-MATCH EQUAL ZEROS THEN
035600        ADD 1 TO WS-CANT-NO-HALLADOS
035700        DISPLAY '* PGMCONT - NO EXISTE SESION PARA AGENDA '
035800                CNTRQ-AGENDA-ID
035900     ELSE
036000        PERFORM 2100-BUSCAR-CROSS-REF-I
036100           THRU 2100-BUSCAR-CROSS-REF-F
036200        PERFORM 2200-DERIVAR-ESTADO-I
036300           THRU 2200-DERIVAR-ESTADO-F
036400        PERFORM 2300-DECIDIR-I THRU 2300-DECIDIR-F
036500        PERFORM 3000-EMITIR-CONTEO-I THRU 3000-EMITIR-CONTEO-F
036600        ADD 1 TO WS-CANT-EMITIDOS
036700     END-IF
036800
036900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
037000
037100 2000-PROCESO-F. EXIT.
037200
037300*-----------------------------------------------------------------
037400*    LOCALIZA EL TITULO DE AGENDA Y LOS TOTALES DE ESCRUTINIO
037500*    PARA LA SESION YA UBICADA EN WS-IX-SES-MATCH.
037600*-----------------------------------------------------------------
037700 2100-BUSCAR-CROSS-REF-I.
037800
037900     MOVE ZEROS TO WS-IX-AGDA-MATCH
038000     MOVE ZEROS TO WS-IX-CAN-MATCH
038100
038200     SEARCH ALL WS-AGDA-OCURR
038300        AT END
038400           DISPLAY '* PGMCONT - AGENDA NO ENCONTRADA PARA '
038500                   CNTRQ-AGENDA-ID
038600        WHEN WS-AGDA-ID-TAB(WS-IX-AGDA) EQUAL CNTRQ-AGENDA-ID
038700           MOVE WS-IX-AGDA TO WS-IX-AGDA-MATCH
038800     END-SEARCH
038900
039000     SEARCH ALL WS-CAN-OCURR
039100        AT END
039200           DISPLAY '* PGMCONT - CANVASS NO ENCONTRADO PARA '
039300                   WS-SES-CANVAS-TAB(WS-IX-SES-MATCH)
039400        WHEN WS-CAN-ID-TAB(WS-IX-CAN) EQUAL
039500             WS-SES-CANVAS-TAB(WS-IX-SES-MATCH)
039600           MOVE WS-IX-CAN TO WS-IX-CAN-MATCH
039700     END-SEARCH.
039800
039900 2100-BUSCAR-CROSS-REF-F. EXIT.
040000
040100*-----------------------------------------------------------------
040200*    DERIVA EL ESTADO POR HORA (WAITING/OPEN/CLOSED) DE LA
040300*    SESION, INDEPENDIENTE DE SESSION-STATUS GRABADO (LA
040400*    CONSULTA ES SIEMPRE EN VIVO, VER REGLA DEL SPEC).
040500*-----------------------------------------------------------------
040600 2200-DERIVAR-ESTADO-I.
040700
040800     MOVE 'D' TO LK-FUNCION
040900     MOVE WS-SES-APERT-TAB(WS-IX-SES-MATCH) TO LK-BASE-TIME
041000     MOVE WS-SES-CIERR-TAB(WS-IX-SES-MATCH) TO LK-CLOSE-TIME
041100     CALL WS-PGMHRCAL USING LK-COMUNICACION
041200     MOVE LK-STATUS TO IMP-RC-ESTADO-HORA.
041300
041400 2200-DERIVAR-ESTADO-F. EXIT.
041500
041600*-----------------------------------------------------------------
041700*    DECISION POR MAYORIA SIMPLE - EL EMPATE SE RESUELVE COMO
041800*    RECHAZADO (VER REGLA VoteCountingStatus DEL SPEC).
041900*-----------------------------------------------------------------
042000 2300-DECIDIR-I.
042100
042200     IF WS-IX-CAN-MATCH GREATER ZEROS THEN
042300        IF WS-CAN-AFIRM-TAB(WS-IX-CAN-MATCH) GREATER
042400              WS-CAN-NEGAT-TAB(WS-IX-CAN-MATCH) THEN
042500           MOVE 'A' TO IMP-RC-DECISION
042600        ELSE
042700           MOVE 'R' TO IMP-RC-DECISION
042800        END-IF
042900     ELSE
043000        MOVE 'R' TO IMP-RC-DECISION
043100     END-IF.
043200
043300 2300-DECIDIR-F. EXIT.
043400
043500*-----------------------------------------------------------------
043600 3000-EMITIR-CONTEO-I.
043700
043800     MOVE SPACES TO IMP-REG-CONTEO
043900
044000     IF WS-IX-AGDA-MATCH GREATER ZEROS THEN
044100        MOVE WS-AGDA-TIT-TAB(WS-IX-AGDA-MATCH) TO IMP-RC-TITULO
044200     END-IF
044300
044400     IF WS-IX-CAN-MATCH GREATER ZEROS THEN
044500        MOVE WS-CAN-TOTAL-TAB(WS-IX-CAN-MATCH) TO IMP-RC-TOTAL
044600        MOVE WS-CAN-AFIRM-TAB(WS-IX-CAN-MATCH) TO IMP-RC-AFIRM
044700        MOVE WS-CAN-NEGAT-TAB(WS-IX-CAN-MATCH) TO IMP-RC-NEGAT
044800     END-IF
044900
045000     DISPLAY ' '
045100     DISPLAY '-----------------------------------------------'
045200     DISPLAY 'AGENDA        : ' IMP-RC-TITULO
045300     DISPLAY 'SESION        : ' WS-SES-ID-TAB(WS-IX-SES-MATCH)
045400     DISPLAY 'ESTADO (HORA) : ' IMP-RC-ESTADO-HORA
045500     DISPLAY 'TOTAL VOTOS   : ' IMP-RC-TOTAL
045600     DISPLAY 'AFIRMATIVOS   : ' IMP-RC-AFIRM
045700     DISPLAY 'NEGATIVOS     : ' IMP-RC-NEGAT
045800     DISPLAY 'DECISION      : ' IMP-RC-DECISION
045900     DISPLAY '-----------------------------------------------'.
046000
046100 3000-EMITIR-CONTEO-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400 2100-LEER-I.
046500
046600     READ CNTRQ INTO CNTRQ-RECORD
046700
046800     EVALUATE FS-CNTRQ
046900        WHEN '00'
047000           CONTINUE
047100        WHEN '10'
047200           SET WS-FIN-LECTURA TO TRUE
047300        WHEN OTHER
047400           DISPLAY '* ERROR EN LECTURA CNTRQ = ' FS-CNTRQ
047500           SET WS-FIN-LECTURA TO TRUE
047600     END-EVALUATE.
047700
047800 2100-LEER-F. EXIT.
047900
048000*-----------------------------------------------------------------
048100 9999-FINAL-I.
048200
048300     MOVE WS-CANT-PEDIDOS     TO WS-CANT-PEDID-PR
048400     MOVE WS-CANT-EMITIDOS    TO WS-CANT-EMIT-PR
048500     MOVE WS-CANT-NO-HALLADOS TO WS-CANT-NOHAL-PR
048600
048700     DISPLAY ' '
048800     DISPLAY '**********************************************'
048900     DISPLAY 'PGMCONT - CONTEO DE VOTOS BAJO DEMANDA'
049000     DISPLAY 'PEDIDOS LEIDOS   = ' WS-CANT-PEDID-PR
049100     DISPLAY 'CONTEOS EMITIDOS = ' WS-CANT-EMIT-PR
049200     DISPLAY 'SIN SESION       = ' WS-CANT-NOHAL-PR
049300     DISPLAY '**********************************************'
049400
049500     CLOSE CNTRQ.
049600
049700 9999-FINAL-F. EXIT.
