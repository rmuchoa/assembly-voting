000100*////////////////// (AGDRQ) //////////////////////////////////////
000200************************************************************
000300*     LAYOUT TRANSACCION  AGENDA-LOAD (ENTRADA DE PGMAGDA)  *
000400*     UN TEMA A DAR DE ALTA EN AGENDA-FILE POR REGISTRO      *
000500*     LARGO REGISTRO = 140 BYTES                              *
000600************************************************************
000700*     MANT. 05/2019 R.PRIETO  - ALTA COPY INICIAL (TCK-3301) *
000800************************************************************
000900 01  AGDRQ-RECORD.
001000*     POSICION RELATIVA (01:36) - UUID DE AGENDA A CREAR
001100     03  AGDRQ-AGENDA-ID        PIC X(36)  VALUE SPACES.
001200*     POSICION RELATIVA (37:100) - TITULO DEL TEMA (MAX 100)
001300     03  AGDRQ-TITLE            PIC X(100) VALUE SPACES.
001400*     RESERVADO PARA USO FUTURO
001500     03  FILLER                 PIC X(04)  VALUE SPACES.
